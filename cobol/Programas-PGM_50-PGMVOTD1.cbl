000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    PGMVOTD1.
000030 AUTHOR.        R ACOSTA.
000040 INSTALLATION.  DIRECCION DE INFORMATICA - JUNTA ELECTORAL.
000050 DATE-WRITTEN.  03/16/1987.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENCIAL - USO INTERNO.
000080******************************************************************
000090*                                                                *
000100*    PGMVOTD1 - ESCRUTINIO DE ELECCIONES - PROGRAMA PRINCIPAL    *
000110*    =========================================================  *
000120*    CARGA CANDIDATOS (CANDFILE) Y REGIONES (REGNFILE), LEE LAS  *
000130*    BOLETAS (BALLFILE, EN ORDEN DE REGION) Y, POR CORTE DE      *
000140*    CONTROL DE REGION, DESPACHA EL CONTEO AL METODO PEDIDO EN   *
000150*    EL PARMFILE (FPTP O STV), EMITE EL RSLTFILE (UN REGISTRO    *
000160*    POR GANADOR) Y EL RPTFILE (REPORTE DE ESCRUTINIO).          *
000170*                                                                *
000180*    LLAMA A PGMVOTFP (CONTEO FPTP) Y A PGMVOTST (CONTEO STV).   *
000190*    PGMVOTST A SU VEZ LLAMA A PGMVOTPR (REPARTO PROPORCIONAL)   *
000200*    DURANTE EL TRASPASO DE SOBRANTE.                            *
000210*                                                                *
000220******************************************************************
000230*    HISTORIAL DE CAMBIOS
000240*    --------------------
000250*    16/03/1987 RAC TKT-VOTE-001  PRIMERA VERSION. ARMADA SOBRE
000260*                                 EL ESQUELETO DE CORTE DE
000270*                                 CONTROL DE PROGM44S (REPORTE
000280*                                 DE VENTAS POR ZONA).
000290*    18/03/1987 RAC TKT-VOTE-002  ALTA DE CARGA DE CANDFILE Y
000300*                                 REGNFILE EN TABLAS EN MEMORIA.
000310*    20/03/1987 RAC TKT-VOTE-003  ALTA DE VALIDACION Y RECHAZO
000320*                                 DE BOLETAS. LINEA DE RECHAZO
000330*                                 EN EL REPORTE.
000340*    10/04/1987 RAC TKT-VOTE-007  ALTA DE LA AGREGACION DE
000350*                                 BOLETAS POR PATRON (TABLA DE
000360*                                 CPVOTBAL) Y DEL CORTE DE
000370*                                 CONTROL POR REGION.
000380*    01/06/1987 RAC TKT-VOTE-014  ALTA DEL DESPACHO A PGMVOTFP
000390*                                 Y PGMVOTST SEGUN PARM-METHOD.
000400*    15/01/1999 RAC TKT-VOTE-022  ALTA DE LA EMISION DE RSLTFILE
000410*                                 Y DEL RESUMEN NACIONAL.
000420*    05/03/1999 RAC TKT-VOTE-025  AGREGADA LA GUARDA DE REGION
000430*                                 SIN VOTOS SUFICIENTES (STV) -
000440*                                 LA REGION SE REPORTA SIN
000450*                                 GANADORES Y EL BATCH CONTINUA.
000460*    22/09/1999 FXM TKT-VOTE-031  REVISION GENERAL: CONTADORES E
000470*                                 INDICES ESTANDARIZADOS A COMP.
000480*    11/04/2001 RAC TKT-VOTE-033  CORREGIDO EL CALCULO DEL TOTAL
000490*                                 DE VOTOS ACREDITADOS DEL
000500*                                 RESUMEN NACIONAL (SUMABA DOS
000510*                                 VECES LOS GANADORES DE STV).
000520*    18/04/2001 RAC TKT-VOTE-034  AGREGADAS VISTAS REDEFINES DE
000530*                                 VOLCADO SOBRE WS-RESULTADO-REGION
000540*                                 Y WS-TOT-NACIONAL, PARA
000550*                                 DIAGNOSTICO RAPIDO CON DISPLAY EN
000560*                                 ABEND (VER PGMVOTPR Y PGMVOTST).
000570*    16/08/2004 RAC TKT-VOTE-043  AGREGADA LA VALIDACION DE TOPE
000580*                                 DE CANDFILE CONTRA WS-CAND-MAX-
000590*                                 CAP EN 1220-ALTA-CAND-I. UN
000600*                                 SEPTIMO REGISTRO DESBORDABA LA
000610*                                 TABLA WS-CAND-ENTRY (OCCURS 6)
000620*                                 SIN AVISO.
000630*    17/09/2004 RAC TKT-VOTE-047  5000-DESPACHAR-STV-I AHORA
000640*                                 TAMBIEN CONSIDERA EL NUEVO
000650*                                 CODIGO LK-STV-INCOMPLETO (REGION
000660*                                 STV QUE SE QUEDA SIN CANDIDATOS
000670*                                 EN CARRERA ANTES DE CUBRIR LAS
000680*                                 BANCAS) PARA EMITIR EL AVISO DE
000690*                                 SITUACION NO RESUELTA.
000700******************************************************************
000710
000720*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000730 ENVIRONMENT DIVISION.
000740 CONFIGURATION SECTION.
000750
000760 SPECIAL-NAMES.
000770     C01 IS TOP-OF-FORM.
000780
000790 INPUT-OUTPUT SECTION.
000800 FILE-CONTROL.
000810
000820     SELECT PARMFILE   ASSIGN TO PARM
000830            ORGANIZATION IS LINE SEQUENTIAL
000840            FILE STATUS IS WS-FS-PARM.
000850
000860     SELECT CANDFILE   ASSIGN TO CAND
000870            ORGANIZATION IS LINE SEQUENTIAL
000880            FILE STATUS IS WS-FS-CAND.
000890
000900     SELECT REGNFILE   ASSIGN TO REGN
000910            ORGANIZATION IS LINE SEQUENTIAL
000920            FILE STATUS IS WS-FS-REGN.
000930
000940     SELECT BALLFILE   ASSIGN TO BALL
000950            ORGANIZATION IS LINE SEQUENTIAL
000960            FILE STATUS IS WS-FS-BALL.
000970
000980     SELECT RSLTFILE   ASSIGN TO RSLT
000990            ORGANIZATION IS LINE SEQUENTIAL
001000            FILE STATUS IS WS-FS-RSLT.
001010
001020     SELECT RPTFILE    ASSIGN TO RPT
001030            ORGANIZATION IS LINE SEQUENTIAL
001040            FILE STATUS IS WS-FS-RPT.
001050
001060*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001070 DATA DIVISION.
001080 FILE SECTION.
001090
001100 FD  PARMFILE
001110     LABEL RECORDS ARE STANDARD
001120     RECORD CONTAINS 10 CHARACTERS.
001130 01  PARM-REC-FD              PIC X(10).
001140
001150 FD  CANDFILE
001160     LABEL RECORDS ARE STANDARD
001170     RECORD CONTAINS 22 CHARACTERS.
001180 01  CAND-REC-FD               PIC X(22).
001190
001200 FD  REGNFILE
001210     LABEL RECORDS ARE STANDARD
001220     RECORD CONTAINS 31 CHARACTERS.
001230 01  REGN-REC-FD               PIC X(31).
001240
001250 FD  BALLFILE
001260     LABEL RECORDS ARE STANDARD
001270     RECORD CONTAINS 14 CHARACTERS.
001280 01  BALL-REC-FD               PIC X(14).
001290
001300 FD  RSLTFILE
001310     LABEL RECORDS ARE STANDARD
001320     RECORD CONTAINS 54 CHARACTERS.
001330 01  RSLT-REC-FD               PIC X(54).
001340
001350 FD  RPTFILE
001360     LABEL RECORDS ARE STANDARD
001370     RECORD CONTAINS 80 CHARACTERS.
001380 01  RPT-REC-FD                PIC X(80).
001390
001400 WORKING-STORAGE SECTION.
001410*=======================*
001420
001430     COPY CPVOTCAN.
001440     COPY CPVOTREG.
001450     COPY CPVOTPRM.
001460     COPY CPVOTRES.
001470     COPY CPVOTBAL.
001480     COPY CPVOTRPT.
001490
001500*----------- ESTADOS DE ARCHIVO ----------------------------------
001510 01  WS-ESTADOS-ARCHIVO.
001520     03  WS-FS-PARM            PIC X(02) VALUE '00'.
001530         88  WS-FS-PARM-OK               VALUE '00'.
001540         88  WS-FS-PARM-EOF              VALUE '10'.
001550     03  WS-FS-CAND            PIC X(02) VALUE '00'.
001560         88  WS-FS-CAND-OK               VALUE '00'.
001570         88  WS-FS-CAND-EOF              VALUE '10'.
001580     03  WS-FS-REGN            PIC X(02) VALUE '00'.
001590         88  WS-FS-REGN-OK               VALUE '00'.
001600         88  WS-FS-REGN-EOF              VALUE '10'.
001610     03  WS-FS-BALL            PIC X(02) VALUE '00'.
001620         88  WS-FS-BALL-OK               VALUE '00'.
001630         88  WS-FS-BALL-EOF              VALUE '10'.
001640     03  WS-FS-RSLT            PIC X(02) VALUE '00'.
001650         88  WS-FS-RSLT-OK               VALUE '00'.
001660     03  WS-FS-RPT             PIC X(02) VALUE '00'.
001670         88  WS-FS-RPT-OK                VALUE '00'.
001680     03  FILLER                PIC X(05) VALUE SPACES.
001690
001700*----------- SUBINDICES DE TRABAJO DEL DRIVER ---------------------
001710 77  WS-IX                  PIC 9(02) COMP      VALUE ZEROS.
001720 77  WS-JX                  PIC 9(02) COMP      VALUE ZEROS.
001730 77  WS-KX                  PIC 9(04) COMP      VALUE ZEROS.
001740 77  WS-REGN-ACTUAL         PIC 9(02) COMP      VALUE ZEROS.
001750 77  WS-REGN-POS-TABLA      PIC 9(02) COMP      VALUE ZEROS.
001760 77  WS-PRIMERA-BOLETA      PIC X(01)           VALUE 'S'.
001770     88  WS-ES-PRIMERA-BOLETA          VALUE 'S'.
001780
001790 01  WS-SW-FIN-BOLETAS      PIC X(01) VALUE 'N'.
001800     88  WS-FIN-BOLETAS                VALUE 'S'.
001810     88  WS-NO-FIN-BOLETAS             VALUE 'N'.
001820
001830 01  WS-SW-BOLETA-VALIDA    PIC X(01) VALUE 'S'.
001840     88  WS-BOLETA-ES-VALIDA           VALUE 'S'.
001850     88  WS-BOLETA-ES-INVALIDA         VALUE 'N'.
001860
001870 01  WS-RAZON-RECHAZO       PIC X(02) VALUE SPACES.
001880
001890*----------- TOTALES NACIONALES DE CONTROL -------------------------
001900 01  WS-TOT-NACIONAL.
001910     03  WS-TOT-REGIONES-PROC  PIC 9(02) COMP VALUE ZEROS.
001920     03  WS-TOT-GANADORES      PIC 9(04) COMP VALUE ZEROS.
001930     03  WS-TOT-VOTOS-GANADOR  PIC 9(09) COMP VALUE ZEROS.
001940     03  FILLER                PIC X(04) VALUE SPACES.
001950 01  WS-TOT-NACIONAL-ALT REDEFINES WS-TOT-NACIONAL.
001960     03  WS-TOT-DUMP           PIC X(19).
001970
001980*----------- TABLA DE RESULTADOS DE LA REGION EN CURSO -------------
001990 01  WS-RESULTADO-REGION.
002000     03  WS-RES-NWIN           PIC 9(02) COMP VALUE ZEROS.
002010     03  WS-RES-ENTRY OCCURS 6 TIMES.
002020         05  WS-RES-CAND-NUM     PIC 9(02).
002030         05  WS-RES-VOTOS        PIC 9(09) COMP.
002040     03  WS-RES-ES-EMPATE      PIC X(01) VALUE 'N'.
002050         88  WS-RES-HAY-EMPATE            VALUE 'S'.
002060     03  WS-RES-SIN-GANADORES  PIC X(01) VALUE 'N'.
002070         88  WS-RES-NO-CONTADA            VALUE 'S'.
002080 01  WS-RESULTADO-REGION-ALT REDEFINES WS-RESULTADO-REGION.
002090     03  WS-RES-DUMP-CABEZA    PIC X(02).
002100     03  WS-RES-DUMP-ENTRY OCCURS 6 TIMES PIC X(11).
002110     03  FILLER                PIC X(02).
002120
002130*----------- AREA DE COMUNICACION CON PGMVOTFP (CALL) ---------------
002140*     MISMO LAYOUT QUE LA LINKAGE SECTION DE PGMVOTFP.
002150 01  LK-FPTP-AREA.
002160     03  LK-FPTP-NCAND        PIC 9(02) COMP.
002170     03  LK-FPTP-VOTOS OCCURS 6 TIMES
002180                              PIC 9(09) COMP.
002190     03  LK-FPTP-NWIN         PIC 9(02) COMP.
002200     03  LK-FPTP-WIN-TAB OCCURS 6 TIMES.
002210         05  LK-FPTP-WIN-CAND   PIC 9(02).
002220         05  LK-FPTP-WIN-VOTOS  PIC 9(09).
002230     03  LK-FPTP-RETURN-CODE  PIC 9(02) COMP.
002240         88  LK-FPTP-OK                VALUE 0.
002250
002260*----------- AREA DE COMUNICACION CON PGMVOTST (CALL) ---------------
002270*     MISMO LAYOUT QUE LA LINKAGE SECTION DE PGMVOTST.
002280 01  LK-STV-AREA.
002290     03  LK-STV-NCAND          PIC 9(02) COMP.
002300     03  LK-STV-CAND-NUM OCCURS 6 TIMES
002310                               PIC 9(02).
002320     03  LK-STV-SEATS          PIC 9(02) COMP.
002330     03  LK-STV-VOTOS-VALIDOS  PIC 9(09) COMP.
002340     03  LK-STV-NWIN           PIC 9(02) COMP.
002350     03  LK-STV-WIN-TAB OCCURS 6 TIMES.
002360         05  LK-STV-WIN-CAND     PIC 9(02).
002370         05  LK-STV-WIN-ORDEN    PIC 9(02).
002380         05  LK-STV-WIN-VOTOS    PIC 9(09) COMP.
002390     03  LK-STV-RETURN-CODE    PIC 9(02) COMP.
002400         88  LK-STV-OK                   VALUE 0.
002410         88  LK-STV-ERROR-VOTOS          VALUE 88.
002420         88  LK-STV-INCOMPLETO           VALUE 89.
002430
002440 01  LK-STV-PATRONES.
002450     03  LK-STV-PAT-CANT       PIC 9(04) COMP.
002460     03  LK-STV-PAT-ENTRY OCCURS 1957 TIMES
002470                               INDEXED BY LK-STV-PAT-IDX.
002480         05  LK-STV-PAT-CHOICE OCCURS 6 TIMES
002490                               PIC 9(02).
002500         05  LK-STV-PAT-COUNT    PIC 9(09) COMP.
002510         05  FILLER              PIC X(04).
002520
002530*----------- AREA DE TRAZA (DISPLAY DE DIAGNOSTICO) -----------------
002540 01  WS-TRAZA-DRIVER.
002550     03  WS-TRAZA-DRV-REGION    PIC 9(02)       VALUE ZEROS.
002560     03  WS-TRAZA-DRV-DATO      PIC 9(09)       VALUE ZEROS.
002570 01  WS-TRAZA-DRIVER-ALT REDEFINES WS-TRAZA-DRIVER.
002580     03  WS-TRAZA-DRV-TEXTO     PIC X(11).
002590
002600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
002610 PROCEDURE DIVISION.
002620
002630 MAIN-PROGRAM-I.
002640
002650     PERFORM 1000-APERTURA-I      THRU 1000-APERTURA-F
002660     PERFORM 1100-LEER-PARM-I     THRU 1100-LEER-PARM-F
002670     PERFORM 1200-LEER-CAND-I     THRU 1200-LEER-CAND-F
002680     PERFORM 1300-LEER-REGN-I     THRU 1300-LEER-REGN-F
002690     PERFORM 1400-IMPRIMIR-TITULO-I
002700                           THRU 1400-IMPRIMIR-TITULO-F
002710     PERFORM 2000-PROCESAR-BOLETAS-I
002720                           THRU 2000-PROCESAR-BOLETAS-F
002730     PERFORM 8000-RESUMEN-NACIONAL-I
002740                           THRU 8000-RESUMEN-NACIONAL-F
002750     PERFORM 9000-CIERRE-I        THRU 9000-CIERRE-F.
002760
002770 MAIN-PROGRAM-F. GOBACK.
002780
002790
002800*------------------------------------------------------------------
002810 1000-APERTURA-I.
002820
002830     OPEN INPUT  PARMFILE
002840          INPUT  CANDFILE
002850          INPUT  REGNFILE
002860          INPUT  BALLFILE
002870          OUTPUT RSLTFILE
002880          OUTPUT RPTFILE.
002890
002900 1000-APERTURA-F. EXIT.
002910
002920
002930*------------------------------------------------------------------
002940*  PARRAFO 1100: LEE EL UNICO REGISTRO DE PARMFILE Y VALIDA EL
002950*  METODO DE ESCRUTINIO Y LA CANTIDAD DE BANCAS A CUBRIR.
002960 1100-LEER-PARM-I.
002970
002980     READ PARMFILE INTO PARM-REC
002990         AT END
003000            DISPLAY 'PGMVOTD1 - *** ERROR FATAL ***'
003010            DISPLAY 'PGMVOTD1 - PARMFILE VACIO'
003020            MOVE 16 TO RETURN-CODE
003030            STOP RUN
003040     END-READ
003050
003060     MOVE PARM-METHOD TO WS-PARM-METHOD
003070     MOVE PARM-SEATS  TO WS-PARM-SEATS
003080
003090     IF NOT WS-PARM-ES-FPTP AND NOT WS-PARM-ES-STV THEN
003100        DISPLAY 'PGMVOTD1 - *** ERROR FATAL ***'
003110        DISPLAY 'INVALID VOTING METHOD ' WS-PARM-METHOD
003120        MOVE 16 TO RETURN-CODE
003130        STOP RUN
003140     END-IF
003150
003160     IF WS-PARM-SEATS < 1 THEN
003170        DISPLAY 'PGMVOTD1 - *** ERROR FATAL ***'
003180        DISPLAY 'PGMVOTD1 - CANTIDAD DE BANCAS INVALIDA'
003190        MOVE 16 TO RETURN-CODE
003200        STOP RUN
003210     END-IF.
003220
003230 1100-LEER-PARM-F. EXIT.
003240
003250
003260*------------------------------------------------------------------
003270*  PARRAFO 1200: CARGA CANDFILE EN LA TABLA WS-CAND-TABLA.
003280*  VALIDA NOMBRES NO EN BLANCO, SIN DUPLICADOS Y CANTIDAD ENTRE
003290*  1 Y LA CAPACIDAD DEL LAYOUT (6 CANDIDATOS).
003300 1200-LEER-CAND-I.
003310
003320     PERFORM 1210-LEER-UN-CAND-I THRU 1210-LEER-UN-CAND-F
003330         UNTIL WS-FS-CAND-EOF
003340
003350     IF WS-CAND-CANT < 1 THEN
003360        DISPLAY 'PGMVOTD1 - *** ERROR FATAL ***'
003370        DISPLAY 'PGMVOTD1 - CANDFILE SIN REGISTROS'
003380        MOVE 16 TO RETURN-CODE
003390        STOP RUN
003400     END-IF.
003410
003420 1200-LEER-CAND-F. EXIT.
003430
003440 1210-LEER-UN-CAND-I.
003450
003460     READ CANDFILE INTO CAND-REC
003470         AT END
003480            SET WS-FS-CAND-EOF TO TRUE
003490         NOT AT END
003500            PERFORM 1220-ALTA-CAND-I THRU 1220-ALTA-CAND-F
003510     END-READ.
003520
003530 1210-LEER-UN-CAND-F. EXIT.
003540
003550 1220-ALTA-CAND-I.
003560
003570     IF CAND-NAME = SPACES THEN
003580        DISPLAY 'PGMVOTD1 - *** ERROR FATAL ***'
003590        DISPLAY 'PGMVOTD1 - NOMBRE DE CANDIDATO EN BLANCO'
003600        MOVE 16 TO RETURN-CODE
003610        STOP RUN
003620     END-IF
003630
003640     IF WS-CAND-CANT >= WS-CAND-MAX-CAP THEN
003650        DISPLAY 'PGMVOTD1 - *** ERROR FATAL ***'
003660        DISPLAY 'PGMVOTD1 - CANDFILE EXCEDE LA CAPACIDAD '
003670                'DE LA TABLA (MAXIMO 6 CANDIDATOS)'
003680        MOVE 16 TO RETURN-CODE
003690        STOP RUN
003700     END-IF
003710
003720     PERFORM 1230-VALIDAR-NO-DUPLICADO-I
003730                     THRU 1230-VALIDAR-NO-DUPLICADO-F
003740         VARYING WS-IX FROM 1 BY 1
003750         UNTIL WS-IX > WS-CAND-CANT
003760
003770     ADD 1 TO WS-CAND-CANT
003780     SET WS-CAND-IDX TO WS-CAND-CANT
003790     MOVE CAND-NAME TO WS-CAND-TAB-NAME(WS-CAND-IDX)
003800     SET WS-CAND-PIE(WS-CAND-IDX) TO TRUE.
003810
003820 1220-ALTA-CAND-F. EXIT.
003830
003840 1230-VALIDAR-NO-DUPLICADO-I.
003850
003860     IF CAND-NAME = WS-CAND-TAB-NAME(WS-IX) THEN
003870        DISPLAY 'PGMVOTD1 - *** ERROR FATAL ***'
003880        DISPLAY 'PGMVOTD1 - CANDIDATO DUPLICADO: ' CAND-NAME
003890        MOVE 16 TO RETURN-CODE
003900        STOP RUN
003910     END-IF.
003920
003930 1230-VALIDAR-NO-DUPLICADO-F. EXIT.
003940
003950
003960*------------------------------------------------------------------
003970*  PARRAFO 1300: CARGA REGNFILE EN LA TABLA WS-REGN-TABLA, POR
003980*  POSICION ORDINAL = REGN-ID. VALIDA PADRON > 0, NOMBRE NO EN
003990*  BLANCO Y NOMBRES DE REGION NO DUPLICADOS.
004000 1300-LEER-REGN-I.
004010
004020     PERFORM 1310-LEER-UNA-REGN-I THRU 1310-LEER-UNA-REGN-F
004030         UNTIL WS-FS-REGN-EOF
004040
004050     PERFORM 1320-SUMAR-ELECTORADO-PAIS-I
004060                     THRU 1320-SUMAR-ELECTORADO-PAIS-F
004070         VARYING WS-IX FROM 1 BY 1
004080         UNTIL WS-IX > WS-REGN-CANT.
004090
004100 1300-LEER-REGN-F. EXIT.
004110
004120 1310-LEER-UNA-REGN-I.
004130
004140     READ REGNFILE INTO REGN-REC
004150         AT END
004160            SET WS-FS-REGN-EOF TO TRUE
004170         NOT AT END
004180            PERFORM 1330-ALTA-REGN-I THRU 1330-ALTA-REGN-F
004190     END-READ.
004200
004210 1310-LEER-UNA-REGN-F. EXIT.
004220
004230 1320-SUMAR-ELECTORADO-PAIS-I.
004240
004250     ADD WS-REGN-TAB-ELECTO(WS-IX) TO WS-PAIS-ELECTORADO.
004260
004270 1320-SUMAR-ELECTORADO-PAIS-F. EXIT.
004280
004290 1330-ALTA-REGN-I.
004300
004310     IF REGN-ELECTORATE = ZEROS OR REGN-NAME = SPACES THEN
004320        DISPLAY 'PGMVOTD1 - *** ERROR FATAL ***'
004330        DISPLAY 'PGMVOTD1 - REGISTRO DE REGION INVALIDO'
004340        MOVE 16 TO RETURN-CODE
004350        STOP RUN
004360     END-IF
004370
004380     PERFORM 1340-VALIDAR-NOMBRE-UNICO-I
004390                     THRU 1340-VALIDAR-NOMBRE-UNICO-F
004400         VARYING WS-IX FROM 1 BY 1
004410         UNTIL WS-IX > WS-REGN-CANT
004420
004430     SET WS-REGN-IDX TO REGN-ID
004440     MOVE REGN-NAME       TO WS-REGN-TAB-NAME(WS-REGN-IDX)
004450     MOVE REGN-ELECTORATE TO WS-REGN-TAB-ELECTO(WS-REGN-IDX)
004460     MOVE 'N'              TO WS-REGN-TAB-CONTADA(WS-REGN-IDX)
004470     IF REGN-ID > WS-REGN-CANT THEN
004480        MOVE REGN-ID TO WS-REGN-CANT
004490     END-IF.
004500
004510 1330-ALTA-REGN-F. EXIT.
004520
004530 1340-VALIDAR-NOMBRE-UNICO-I.
004540
004550     IF REGN-NAME = WS-REGN-TAB-NAME(WS-IX) THEN
004560        DISPLAY 'PGMVOTD1 - *** ERROR FATAL ***'
004570        DISPLAY 'PGMVOTD1 - REGION DUPLICADA: ' REGN-NAME
004580        MOVE 16 TO RETURN-CODE
004590        STOP RUN
004600     END-IF.
004610
004620 1340-VALIDAR-NOMBRE-UNICO-F. EXIT.
004630
004640
004650*------------------------------------------------------------------
004660 1400-IMPRIMIR-TITULO-I.
004670
004680     MOVE SPACES TO RPT-LINE
004690     MOVE SPACES TO RPT-TITLE-LINE
004700     MOVE WS-PARM-METHOD  TO RPT-TIT-METODO
004710     MOVE WS-PARM-SEATS   TO RPT-TIT-SEATS
004720     WRITE RPT-REC-FD FROM RPT-TITLE-LINE
004730     WRITE RPT-REC-FD FROM WS-RPT-LINEA-SEP.
004740
004750 1400-IMPRIMIR-TITULO-F. EXIT.
004760
004770
004780*------------------------------------------------------------------
004790*  PARRAFO 2000: LEE BALLFILE SECUENCIALMENTE (EN ORDEN DE
004800*  REGION). POR CADA CAMBIO DE REGN-ID (CORTE DE CONTROL) SE
004810*  CIERRA LA REGION ANTERIOR Y SE ARRANCA LA SIGUIENTE.
004820 2000-PROCESAR-BOLETAS-I.
004830
004840     PERFORM 2100-LEER-UNA-BOLETA-I THRU 2100-LEER-UNA-BOLETA-F
004850
004860     PERFORM 2200-PROCESAR-UNA-BOLETA-I
004870                     THRU 2200-PROCESAR-UNA-BOLETA-F
004880         UNTIL WS-FIN-BOLETAS
004890
004900     IF NOT WS-ES-PRIMERA-BOLETA THEN
004910        PERFORM 3000-CERRAR-REGION-I THRU 3000-CERRAR-REGION-F
004920     END-IF.
004930
004940 2000-PROCESAR-BOLETAS-F. EXIT.
004950
004960 2100-LEER-UNA-BOLETA-I.
004970
004980     READ BALLFILE INTO BALL-REC
004990         AT END
005000            SET WS-FIN-BOLETAS TO TRUE
005010         NOT AT END
005020            ADD 1 TO WS-BALL-LEIDAS
005030     END-READ.
005040
005050 2100-LEER-UNA-BOLETA-F. EXIT.
005060
005070*     CORTE DE CONTROL: SI LA BOLETA LEIDA ES DE OTRA REGION,
005080*     SE CIERRA LA REGION ANTERIOR ANTES DE ARRANCAR LA NUEVA.
005090 2200-PROCESAR-UNA-BOLETA-I.
005100
005110     IF WS-ES-PRIMERA-BOLETA THEN
005120        MOVE BALL-REGN-ID TO WS-REGN-ACTUAL
005130        PERFORM 3900-ARRANCAR-REGION-I
005140                        THRU 3900-ARRANCAR-REGION-F
005150        MOVE 'N' TO WS-PRIMERA-BOLETA
005160     ELSE
005170        IF BALL-REGN-ID NOT = WS-REGN-ACTUAL THEN
005180           PERFORM 3000-CERRAR-REGION-I
005190                           THRU 3000-CERRAR-REGION-F
005200           MOVE BALL-REGN-ID TO WS-REGN-ACTUAL
005210           PERFORM 3900-ARRANCAR-REGION-I
005220                           THRU 3900-ARRANCAR-REGION-F
005230        END-IF
005240     END-IF
005250
005260     PERFORM 2300-VALIDAR-BOLETA-I THRU 2300-VALIDAR-BOLETA-F
005270
005280     IF WS-BOLETA-ES-VALIDA THEN
005290        PERFORM 2400-AGREGAR-PATRON-I
005300                        THRU 2400-AGREGAR-PATRON-F
005310        ADD 1 TO WS-BALL-CONTADAS-REG
005320     ELSE
005330        ADD 1 TO WS-BALL-RECHAZADAS
005340        PERFORM 2500-IMPRIMIR-RECHAZO-I
005350                        THRU 2500-IMPRIMIR-RECHAZO-F
005360     END-IF
005370
005380     PERFORM 2100-LEER-UNA-BOLETA-I THRU 2100-LEER-UNA-BOLETA-F.
005390
005400 2200-PROCESAR-UNA-BOLETA-F. EXIT.
005410
005420
005430*------------------------------------------------------------------
005440*  PARRAFO 2300: VALIDA LA BOLETA: LAS PREFERENCIAS DEBEN
005450*  ESTAR CARGADAS DESDE LA POSICION 1 SIN DEJAR HUECOS, SIN
005460*  REPETIR CANDIDATO Y SIN EXCEDER LA CANTIDAD DE CANDIDATOS.
005470 2300-VALIDAR-BOLETA-I.
005480
005490     SET WS-BOLETA-ES-VALIDA TO TRUE
005500     MOVE SPACES TO WS-RAZON-RECHAZO
005510
005520     IF BALL-REGN-ID < 1 OR BALL-REGN-ID > WS-REGN-CANT THEN
005530        SET WS-BOLETA-ES-INVALIDA TO TRUE
005540        MOVE '01' TO WS-RAZON-RECHAZO
005550     ELSE
005560        IF BALL-CHOICE(1) = ZEROS THEN
005570           SET WS-BOLETA-ES-INVALIDA TO TRUE
005580           MOVE '02' TO WS-RAZON-RECHAZO
005590        ELSE
005600           PERFORM 2310-VALIDAR-UNA-POSICION-I
005610                           THRU 2310-VALIDAR-UNA-POSICION-F
005620               VARYING WS-IX FROM 1 BY 1
005630               UNTIL WS-IX > 6
005640                  OR WS-BOLETA-ES-INVALIDA
005650        END-IF
005660     END-IF.
005670
005680 2300-VALIDAR-BOLETA-F. EXIT.
005690
005700*     POSICION VALIDA: 00, O UN NUMERO DE CANDIDATO EXISTENTE
005710*     QUE NO APARECIO ANTES EN LA MISMA BOLETA, Y NO PUEDE
005720*     SEGUIR A UN 00 (CONTIGUIDAD DESDE LA POSICION 1).
005730 2310-VALIDAR-UNA-POSICION-I.
005740
005750     IF BALL-CHOICE(WS-IX) = ZEROS THEN
005760        PERFORM 2320-VALIDAR-COLA-VACIA-I
005770                        THRU 2320-VALIDAR-COLA-VACIA-F
005780            VARYING WS-JX FROM WS-IX BY 1
005790            UNTIL WS-JX > 6
005800               OR WS-BOLETA-ES-INVALIDA
005810     ELSE
005820        IF BALL-CHOICE(WS-IX) > WS-CAND-CANT THEN
005830           SET WS-BOLETA-ES-INVALIDA TO TRUE
005840           MOVE '03' TO WS-RAZON-RECHAZO
005850        ELSE
005860           PERFORM 2330-VALIDAR-SIN-REPETIR-I
005870                           THRU 2330-VALIDAR-SIN-REPETIR-F
005880               VARYING WS-JX FROM 1 BY 1
005890               UNTIL WS-JX >= WS-IX
005900                  OR WS-BOLETA-ES-INVALIDA
005910        END-IF
005920     END-IF.
005930
005940 2310-VALIDAR-UNA-POSICION-F. EXIT.
005950
005960 2320-VALIDAR-COLA-VACIA-I.
005970
005980     IF BALL-CHOICE(WS-JX) NOT = ZEROS THEN
005990        SET WS-BOLETA-ES-INVALIDA TO TRUE
006000        MOVE '04' TO WS-RAZON-RECHAZO
006010     END-IF.
006020
006030 2320-VALIDAR-COLA-VACIA-F. EXIT.
006040
006050 2330-VALIDAR-SIN-REPETIR-I.
006060
006070     IF BALL-CHOICE(WS-JX) = BALL-CHOICE(WS-IX) THEN
006080        SET WS-BOLETA-ES-INVALIDA TO TRUE
006090        MOVE '05' TO WS-RAZON-RECHAZO
006100     END-IF.
006110
006120 2330-VALIDAR-SIN-REPETIR-F. EXIT.
006130
006140
006150*------------------------------------------------------------------
006160*  PARRAFO 2400: AGREGA LA BOLETA A LA TABLA DE PATRONES DE LA
006170*  REGION EN CURSO, SUMANDO AL PATRON SI YA EXISTE UNO IGUAL.
006180 2400-AGREGAR-PATRON-I.
006190
006200     MOVE ZEROS TO WS-JX
006210
006220     PERFORM 2410-BUSCAR-PATRON-IGUAL-I
006230                     THRU 2410-BUSCAR-PATRON-IGUAL-F
006240         VARYING WS-KX FROM 1 BY 1
006250         UNTIL WS-KX > WS-BALL-PAT-CANT
006260            OR WS-JX NOT = ZEROS
006270
006280     IF WS-JX = ZEROS THEN
006290        ADD 1 TO WS-BALL-PAT-CANT
006300        MOVE WS-BALL-PAT-CANT TO WS-JX
006310        PERFORM 2420-COPIAR-PATRON-I THRU 2420-COPIAR-PATRON-F
006320        MOVE 1 TO WS-BALL-PAT-COUNT(WS-JX)
006330     ELSE
006340        ADD 1 TO WS-BALL-PAT-COUNT(WS-JX)
006350     END-IF.
006360
006370 2400-AGREGAR-PATRON-F. EXIT.
006380
006390 2410-BUSCAR-PATRON-IGUAL-I.
006400
006410     PERFORM 2411-COMPARAR-POSICION-I
006420                     THRU 2411-COMPARAR-POSICION-F
006430         VARYING WS-IX FROM 1 BY 1
006440         UNTIL WS-IX > 6
006450
006460*     WS-IX = 7 SOLO SE DA CUANDO LAS 6 POSICIONES TERMINARON
006470*     DE COMPARARSE SIN NINGUNA DIFERENCIA (LA PRIMERA
006480*     DIFERENCIA FUERZA WS-IX A 99, VER PARRAFO 2411, QUE CORTA
006490*     EL PERFORM PERO DEJA A WS-IX EN 100, NO EN 7).
006500     IF WS-IX = 7 THEN
006510        MOVE WS-KX TO WS-JX
006520     END-IF.
006530
006540 2410-BUSCAR-PATRON-IGUAL-F. EXIT.
006550
006560*     WS-IX SE USA AQUI SOLO COMO SWITCH DE "TODO IGUAL" (SE
006570*     FUERZA A 99 EN LA PRIMERA DIFERENCIA PARA CORTAR LA
006580*     COMPARACION SIN AGREGAR UN PARRAFO EXTRA).
006590 2411-COMPARAR-POSICION-I.
006600
006610     IF BALL-CHOICE(WS-IX) NOT =
006620        WS-BALL-PAT-CHOICE(WS-KX, WS-IX) THEN
006630        MOVE 99 TO WS-IX
006640     END-IF.
006650
006660 2411-COMPARAR-POSICION-F. EXIT.
006670
006680 2420-COPIAR-PATRON-I.
006690
006700     PERFORM 2421-COPIAR-POSICION-I THRU 2421-COPIAR-POSICION-F
006710         VARYING WS-IX FROM 1 BY 1
006720         UNTIL WS-IX > 6.
006730
006740 2420-COPIAR-PATRON-F. EXIT.
006750
006760 2421-COPIAR-POSICION-I.
006770
006780     MOVE BALL-CHOICE(WS-IX) TO WS-BALL-PAT-CHOICE(WS-JX, WS-IX).
006790
006800 2421-COPIAR-POSICION-F. EXIT.
006810
006820
006830*------------------------------------------------------------------
006840 2500-IMPRIMIR-RECHAZO-I.
006850
006860     MOVE SPACES TO RPT-LINE
006870     MOVE SPACES TO RPT-RECHAZO-LINE
006880     MOVE BALL-REC         TO RPT-REJ-IMAGEN
006890     MOVE WS-RAZON-RECHAZO TO RPT-REJ-RAZON
006900     WRITE RPT-REC-FD FROM RPT-RECHAZO-LINE.
006910
006920 2500-IMPRIMIR-RECHAZO-F. EXIT.
006930
006940
006950*------------------------------------------------------------------
006960*  PARRAFO 3900: ARRANCA UNA NUEVA REGION - LIMPIA LA TABLA DE
006970*  PATRONES Y LOS CONTADORES DE LA REGION, E IMPRIME SU
006980*  CABECERA EN EL REPORTE.
006990 3900-ARRANCAR-REGION-I.
007000
007010     MOVE ZEROS TO WS-BALL-PAT-CANT
007020     MOVE ZEROS TO WS-BALL-CONTADAS-REG
007030     MOVE ZEROS TO WS-BALL-RECHAZADAS
007040
007050     SET WS-REGN-IDX TO WS-REGN-ACTUAL
007060
007070     MOVE SPACES TO RPT-LINE
007080     MOVE SPACES TO RPT-REGION-HDR-LINE
007090     MOVE WS-REGN-TAB-NAME(WS-REGN-IDX)   TO RPT-REG-NOMBRE
007100     MOVE WS-REGN-TAB-ELECTO(WS-REGN-IDX) TO RPT-REG-ELECTO
007110     WRITE RPT-REC-FD FROM RPT-REGION-HDR-LINE.
007120
007130 3900-ARRANCAR-REGION-F. EXIT.
007140
007150
007160*------------------------------------------------------------------
007170*  PARRAFO 3000: CIERRA LA REGION EN CURSO - DESPACHA EL CONTEO
007180*  AL METODO PEDIDO, EMITE RSLTFILE Y EL BLOQUE DE RESULTADOS
007190*  DEL REPORTE, Y ACTUALIZA LOS TOTALES NACIONALES.
007200 3000-CERRAR-REGION-I.
007210
007220     MOVE ZEROS TO WS-RES-NWIN
007230     MOVE 'N'   TO WS-RES-ES-EMPATE
007240     MOVE 'N'   TO WS-RES-SIN-GANADORES
007250
007260     IF WS-BALL-PAT-CANT > ZEROS THEN
007270        IF WS-PARM-ES-FPTP THEN
007280           PERFORM 4000-DESPACHAR-FPTP-I
007290                           THRU 4000-DESPACHAR-FPTP-F
007300        ELSE
007310           PERFORM 5000-DESPACHAR-STV-I
007320                           THRU 5000-DESPACHAR-STV-F
007330        END-IF
007340     END-IF
007350
007360     PERFORM 6000-EMITIR-RESULTADOS-I
007370                     THRU 6000-EMITIR-RESULTADOS-F
007380
007390     ADD 1 TO WS-TOT-REGIONES-PROC
007400     ADD WS-BALL-CONTADAS-REG TO WS-BALL-CONTADAS-PAIS
007410     ADD WS-BALL-RECHAZADAS   TO WS-BALL-RECHAZ-PAIS.
007420
007430 3000-CERRAR-REGION-F. EXIT.
007440
007450
007460*------------------------------------------------------------------
007470*  PARRAFO 4000: DESPACHO FPTP - COLAPSA LOS PATRONES A SOLO LA
007480*  PRIMERA PREFERENCIA DE CADA BOLETA (EL METODO FPTP NO MIRA
007490*  PREFERENCIAS SUBSIGUIENTES) Y LLAMA A PGMVOTFP.
007500 4000-DESPACHAR-FPTP-I.
007510
007520     INITIALIZE LK-FPTP-AREA
007530     MOVE WS-CAND-CANT TO LK-FPTP-NCAND
007540
007550     PERFORM 4100-SUMAR-1RA-PREF-I THRU 4100-SUMAR-1RA-PREF-F
007560         VARYING WS-KX FROM 1 BY 1
007570         UNTIL WS-KX > WS-BALL-PAT-CANT
007580
007590     CALL 'PGMVOTFP' USING LK-FPTP-AREA
007600
007610     MOVE LK-FPTP-NWIN TO WS-RES-NWIN
007620     IF WS-RES-NWIN > 1 THEN
007630        SET WS-RES-HAY-EMPATE TO TRUE
007640     END-IF
007650
007660     PERFORM 4200-COPIAR-GANADOR-FPTP-I
007670                     THRU 4200-COPIAR-GANADOR-FPTP-F
007680         VARYING WS-IX FROM 1 BY 1
007690         UNTIL WS-IX > WS-RES-NWIN.
007700
007710 4000-DESPACHAR-FPTP-F. EXIT.
007720
007730 4100-SUMAR-1RA-PREF-I.
007740
007750     ADD WS-BALL-PAT-COUNT(WS-KX)
007760       TO LK-FPTP-VOTOS(WS-BALL-PAT-CHOICE(WS-KX, 1)).
007770
007780 4100-SUMAR-1RA-PREF-F. EXIT.
007790
007800 4200-COPIAR-GANADOR-FPTP-I.
007810
007820     MOVE LK-FPTP-WIN-CAND(WS-IX)  TO WS-RES-CAND-NUM(WS-IX)
007830     MOVE LK-FPTP-WIN-VOTOS(WS-IX) TO WS-RES-VOTOS(WS-IX).
007840
007850 4200-COPIAR-GANADOR-FPTP-F. EXIT.
007860
007870
007880*------------------------------------------------------------------
007890*  PARRAFO 5000: DESPACHO STV - ARMA EL AREA LK-STV-AREA Y LA
007900*  TABLA DE PATRONES POR LINKAGE, Y LLAMA A PGMVOTST.
007910 5000-DESPACHAR-STV-I.
007920
007930     MOVE WS-CAND-CANT TO LK-STV-NCAND
007940
007950     PERFORM 5100-CARGAR-NUM-CAND-I THRU 5100-CARGAR-NUM-CAND-F
007960         VARYING WS-IX FROM 1 BY 1
007970         UNTIL WS-IX > WS-CAND-CANT
007980
007990     MOVE WS-PARM-SEATS TO LK-STV-SEATS
008000
008010     MOVE ZEROS TO WS-BALL-CONTADAS-REG
008020     PERFORM 5150-SUMAR-VALIDAS-I THRU 5150-SUMAR-VALIDAS-F
008030         VARYING WS-KX FROM 1 BY 1
008040         UNTIL WS-KX > WS-BALL-PAT-CANT
008050     MOVE WS-BALL-CONTADAS-REG TO LK-STV-VOTOS-VALIDOS
008060
008070     MOVE ZEROS TO LK-STV-NWIN
008080
008090     MOVE WS-BALL-PAT-CANT TO LK-STV-PAT-CANT
008100     PERFORM 5200-COPIAR-PATRONES-I THRU 5200-COPIAR-PATRONES-F
008110         VARYING WS-KX FROM 1 BY 1
008120         UNTIL WS-KX > WS-BALL-PAT-CANT
008130
008140     CALL 'PGMVOTST' USING LK-STV-AREA LK-STV-PATRONES
008150
008160     IF LK-STV-ERROR-VOTOS THEN
008170        SET WS-RES-NO-CONTADA TO TRUE
008180        MOVE SPACES TO RPT-LINE
008190        MOVE SPACES TO RPT-REJ-NOTICE-LINE
008200        MOVE 'TOO FEW VOTES TO ALLOCATE ALL SEATS'
008210                          TO RPT-REJ-MENSAJE
008220        WRITE RPT-REC-FD FROM RPT-REJ-NOTICE-LINE
008230     ELSE
008240        MOVE LK-STV-NWIN TO WS-RES-NWIN
008250        PERFORM 5300-COPIAR-GANADOR-STV-I
008260                        THRU 5300-COPIAR-GANADOR-STV-F
008270            VARYING WS-IX FROM 1 BY 1
008280            UNTIL WS-IX > WS-RES-NWIN
008290        IF WS-RES-NWIN < LK-STV-SEATS
008300           OR LK-STV-INCOMPLETO THEN
008310           MOVE SPACES TO RPT-LINE
008320           MOVE SPACES TO RPT-REJ-NOTICE-LINE
008330           MOVE 'UNRESOLVABLE, INCOMPLETE WINNERS'
008340                             TO RPT-REJ-MENSAJE
008350           WRITE RPT-REC-FD FROM RPT-REJ-NOTICE-LINE
008360        END-IF
008370     END-IF.
008380
008390 5000-DESPACHAR-STV-F. EXIT.
008400
008410 5100-CARGAR-NUM-CAND-I.
008420
008430     MOVE WS-IX TO LK-STV-CAND-NUM(WS-IX).
008440
008450 5100-CARGAR-NUM-CAND-F. EXIT.
008460
008470 5150-SUMAR-VALIDAS-I.
008480
008490     ADD WS-BALL-PAT-COUNT(WS-KX) TO WS-BALL-CONTADAS-REG.
008500
008510 5150-SUMAR-VALIDAS-F. EXIT.
008520
008530 5200-COPIAR-PATRONES-I.
008540
008550     PERFORM 5210-COPIAR-UNA-POSICION-I
008560                     THRU 5210-COPIAR-UNA-POSICION-F
008570         VARYING WS-IX FROM 1 BY 1
008580         UNTIL WS-IX > 6
008590
008600     MOVE WS-BALL-PAT-COUNT(WS-KX) TO LK-STV-PAT-COUNT(WS-KX).
008610
008620 5200-COPIAR-PATRONES-F. EXIT.
008630
008640 5210-COPIAR-UNA-POSICION-I.
008650
008660     MOVE WS-BALL-PAT-CHOICE(WS-KX, WS-IX)
008670                   TO LK-STV-PAT-CHOICE(WS-KX, WS-IX).
008680
008690 5210-COPIAR-UNA-POSICION-F. EXIT.
008700
008710*     LA RONDA DE DECLARACION Y EL TOTAL DE VOTOS CON QUE CADA
008720*     GANADOR FUE DECLARADO VIAJAN EN LA PROPIA LK-STV-WIN-TAB
008730*     (CAMPO LK-STV-WIN-VOTOS, CARGADO POR PGMVOTST CON EL
008740*     TOTAL DEL CANDIDATO EN LA RONDA EN QUE GANO, ANTES DE
008750*     DEDUCIR EL SOBRANTE QUE SE TRASPASA).
008760 5300-COPIAR-GANADOR-STV-I.
008770
008780     MOVE LK-STV-WIN-CAND(WS-IX)  TO WS-RES-CAND-NUM(WS-IX)
008790     MOVE LK-STV-WIN-VOTOS(WS-IX) TO WS-RES-VOTOS(WS-IX).
008800
008810 5300-COPIAR-GANADOR-STV-F. EXIT.
008820
008830
008840*------------------------------------------------------------------
008850*  PARRAFO 6000: EMITE UN RSLTFILE POR GANADOR Y EL BLOQUE DE
008860*  GANADORES/TRAILER DEL REPORTE PARA LA REGION EN CURSO.
008870 6000-EMITIR-RESULTADOS-I.
008880
008890     IF WS-RES-NWIN > ZEROS THEN
008900        PERFORM 6100-EMITIR-UN-GANADOR-I
008910                        THRU 6100-EMITIR-UN-GANADOR-F
008920            VARYING WS-IX FROM 1 BY 1
008930            UNTIL WS-IX > WS-RES-NWIN
008940        IF WS-RES-HAY-EMPATE THEN
008950           MOVE SPACES TO RPT-LINE
008960           MOVE SPACES TO RPT-TIE-LINE
008970           WRITE RPT-REC-FD FROM RPT-TIE-LINE
008980        END-IF
008990     END-IF
009000
009010     MOVE SPACES TO RPT-LINE
009020     MOVE SPACES TO RPT-TRAILER-LINE
009030     MOVE WS-BALL-CONTADAS-REG   TO RPT-TRL-CONTADAS
009040     MOVE WS-BALL-RECHAZADAS     TO RPT-TRL-RECHAZADAS
009050     WRITE RPT-REC-FD FROM RPT-TRAILER-LINE
009060     WRITE RPT-REC-FD FROM WS-RPT-LINEA-BLANCO.
009070
009080 6000-EMITIR-RESULTADOS-F. EXIT.
009090
009100 6100-EMITIR-UN-GANADOR-I.
009110
009120     SET WS-CAND-IDX TO WS-RES-CAND-NUM(WS-IX)
009130
009140     MOVE SPACES TO RSLT-REC
009150     SET WS-REGN-IDX TO WS-REGN-ACTUAL
009160     MOVE WS-REGN-TAB-NAME(WS-REGN-IDX) TO RSLT-REGN-NAME
009170     MOVE WS-CAND-TAB-NAME(WS-CAND-IDX) TO RSLT-CAND-NAME
009180     MOVE WS-RES-VOTOS(WS-IX)           TO RSLT-N-VOTES
009190     IF WS-RES-HAY-EMPATE THEN
009200        MOVE 'Y' TO RSLT-TIE-FLAG
009210     ELSE
009220        MOVE 'N' TO RSLT-TIE-FLAG
009230     END-IF
009240     MOVE WS-IX TO RSLT-SEQ
009250     WRITE RSLT-REC-FD FROM RSLT-REC
009260
009270     MOVE SPACES TO RPT-LINE
009280     MOVE SPACES TO RPT-WINNER-LINE
009290     MOVE WS-IX                          TO RPT-WIN-SEQ
009300     MOVE WS-CAND-TAB-NAME(WS-CAND-IDX)  TO RPT-WIN-CAND
009310     MOVE WS-RES-VOTOS(WS-IX)            TO RPT-WIN-VOTOS
009320     WRITE RPT-REC-FD FROM RPT-WINNER-LINE
009330
009340     ADD 1 TO WS-TOT-GANADORES
009350     ADD WS-RES-VOTOS(WS-IX) TO WS-TOT-VOTOS-GANADOR.
009360
009370 6100-EMITIR-UN-GANADOR-F. EXIT.
009380
009390
009400*------------------------------------------------------------------
009410*  PARRAFO 8000: IMPRIME LA PAGINA DE RESUMEN NACIONAL DE
009420*  CONTROL AL CIERRE DE LA CORRIDA.
009430 8000-RESUMEN-NACIONAL-I.
009440
009450     WRITE RPT-REC-FD FROM WS-RPT-LINEA-SEP
009460
009470     MOVE SPACES TO RPT-LINE
009480     MOVE SPACES TO RPT-SUM-TITLE-LINE
009490     WRITE RPT-REC-FD FROM RPT-SUM-TITLE-LINE
009500
009510     MOVE SPACES TO RPT-LINE
009520     MOVE SPACES TO RPT-SUM-LINE1
009530     MOVE WS-TOT-REGIONES-PROC   TO RPT-SUM-REGIONES
009540     MOVE WS-BALL-LEIDAS         TO RPT-SUM-LEIDAS
009550     WRITE RPT-REC-FD FROM RPT-SUM-LINE1
009560
009570     MOVE SPACES TO RPT-LINE
009580     MOVE SPACES TO RPT-SUM-LINE2
009590     MOVE WS-BALL-CONTADAS-PAIS  TO RPT-SUM-CONTADAS
009600     MOVE WS-BALL-RECHAZ-PAIS    TO RPT-SUM-RECHAZADAS
009610     WRITE RPT-REC-FD FROM RPT-SUM-LINE2
009620
009630     MOVE SPACES TO RPT-LINE
009640     MOVE SPACES TO RPT-SUM-LINE3
009650     MOVE WS-TOT-GANADORES       TO RPT-SUM-GANADORES
009660     MOVE WS-TOT-VOTOS-GANADOR   TO RPT-SUM-VOTOSTOT
009670     WRITE RPT-REC-FD FROM RPT-SUM-LINE3.
009680
009690 8000-RESUMEN-NACIONAL-F. EXIT.
009700
009710
009720*------------------------------------------------------------------
009730 9000-CIERRE-I.
009740
009750     CLOSE PARMFILE CANDFILE REGNFILE BALLFILE RSLTFILE RPTFILE.
009760
009770 9000-CIERRE-F. EXIT.
