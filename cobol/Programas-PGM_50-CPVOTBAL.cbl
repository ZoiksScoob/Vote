000010*////////////////// (CPVOTBAL) ////////////////////////////////////
000020************************************************************
000030*     LAYOUT BOLETA - ARCHIVO BALLFILE                      *
000040*     LARGO REGISTRO = 14 BYTES                              *
000050*------------------------------------------------------------
000060*   HISTORIAL:
000070*   16/03/1987 RAC TKT-VOTE-001  ALTA DEL LAYOUT, A PARTIR
000080*                                DEL VIEJO COPY CORTE DE LA
000090*                                CLASE 6 (CORTE POR SUCURSAL)
000100*                                REUTILIZADO PARA LA BOLETA.
000110*   01/06/1987 RAC TKT-VOTE-014  AGREGADA LA TABLA DE
000120*                                PATRONES DE BOLETA (ACUMULA
000130*                                BOLETAS IDENTICAS POR
000140*                                REGION PARA FPTP/STV).
000150************************************************************
000160 01  BALL-REC.
000170*     POSICION RELATIVA (01:02) REGION DONDE SE EMITIO
000180     03  BALL-REGN-ID         PIC 9(02).
000190*     POSICION RELATIVA (03:12) 6 PREFERENCIAS, DE A 2
000200*     BYTES CADA UNA (01=1RA PREFERENCIA ... 06=6TA).
000210*     00 = SIN MAS PREFERENCIAS.
000220     03  BALL-CHOICE OCCURS 6 TIMES
000230                              PIC 9(02).
000240
000250*////////////////// (TABLA DE PATRONES DE BOLETA POR REGION) ///////
000260************************************************************
000270*   CADA FILA ES UN PATRON DE PREFERENCIAS DISTINTO Y LA
000280*   CANTIDAD DE BOLETAS DE LA REGION QUE LLEVAN ESE PATRON
000290*   (SE AGRUPAN LAS BOLETAS CON IDENTICO ORDEN DE
000300*   PREFERENCIAS PARA NO ARRASTRAR UNA FILA POR BOLETA).
000310*
000320*   CAPACIDAD: CON COMO MAXIMO 6 CANDIDATOS Y 6 RANGOS, LA
000330*   CANTIDAD DE PATRONES DISTINTOS POSIBLES ESTA ACOTADA
000340*   POR SUMA(K=0..6) DE VARIACIONES(6,K) = 1957. NO ES UN
000350*   TOPE ARBITRARIO, ES EL MAXIMO TEORICO PARA EL ANCHO DE
000360*   LA BOLETA.
000370************************************************************
000380 01  WS-BALL-PAT-MAX          PIC 9(04) COMP VALUE 1957.
000390
000400 01  WS-BALL-PAT-TABLA.
000410     03  WS-BALL-PAT-CANT     PIC 9(04) COMP VALUE ZEROS.
000420     03  WS-BALL-PAT-ENTRY OCCURS 1957 TIMES
000430                              INDEXED BY WS-BALL-PAT-IDX.
000440         05  WS-BALL-PAT-CHOICE OCCURS 6 TIMES
000450                              PIC 9(02) VALUE ZEROS.
000460         05  WS-BALL-PAT-COUNT   PIC 9(09) COMP
000470                                            VALUE ZEROS.
000480         05  FILLER              PIC X(04) VALUE SPACES.
000490
000500*////////////////// (CONTADORES DE CONTROL DE LA BOLETA) ///////////
000510 01  WS-BALL-CONTADORES.
000520     03  WS-BALL-LEIDAS       PIC 9(09) COMP VALUE ZEROS.
000530     03  WS-BALL-RECHAZADAS   PIC 9(09) COMP VALUE ZEROS.
000540     03  WS-BALL-CONTADAS-REG PIC 9(09) COMP VALUE ZEROS.
000550     03  WS-BALL-CONTADAS-PAIS PIC 9(09) COMP VALUE ZEROS.
000560     03  WS-BALL-RECHAZ-PAIS  PIC 9(09) COMP VALUE ZEROS.
000570     03  FILLER               PIC X(06) VALUE SPACES.
