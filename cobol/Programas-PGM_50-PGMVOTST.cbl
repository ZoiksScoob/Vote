000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    PGMVOTST.
000030 AUTHOR.        R ACOSTA.
000040 INSTALLATION.  DIRECCION DE INFORMATICA - JUNTA ELECTORAL.
000050 DATE-WRITTEN.  03/25/1987.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENCIAL - USO INTERNO.
000080******************************************************************
000090*                                                                *
000100*    PGMVOTST - VOTO UNICO TRANSFERIBLE (SINGLE TRANSFERABLE     *
000110*               VOTE) - CUOTA DE DROOP                           *
000120*    =========================================================  *
000130*    SUBRUTINA LLAMADA (CALL) POR EL DRIVER PGMVOTD1 CUANDO EL   *
000140*    PARMFILE PIDE METODO 'STV '. RECIBE LA TABLA DE PATRONES DE *
000150*    BOLETA DE LA REGION (WS-BALL-PAT-TABLA, VIA LINKAGE) Y LA   *
000160*    CANTIDAD DE BANCAS A CUBRIR, Y DEVUELVE LA LISTA DE         *
000170*    GANADORES EN ORDEN DE ELECCION.                             *
000180*                                                                *
000190*    ALGORITMO (RONDAS ALTERNADAS):                              *
000200*       1. CUOTA = ENTERO(VOTOS VALIDOS / (BANCAS+1)) + 1        *
000210*       2. RONDA IMPAR (INCLUYE LA 1RA, SOBRE EL CONTEO          *
000220*          INICIAL DE PRIMERA PREFERENCIA): SI ALGUN CANDIDATO   *
000230*          ALCANZA LA CUOTA, GANA Y SU SOBRANTE (VOTOS - CUOTA)  *
000240*          SE TRASPASA EN PROPORCION A LAS SIGUIENTES            *
000250*          PREFERENCIAS (CALL A PGMVOTPR PARA EL REPARTO         *
000260*          ENTERO).                                              *
000270*       3. RONDA PAR: SI NADIE ALCANZO LA CUOTA EN LA RONDA      *
000280*          IMPAR ANTERIOR, ELIMINA AL ULTIMO Y REDISTRIBUYE SUS  *
000290*          BOLETAS COMPLETAS.                                    *
000300*       4. SE REPITE HASTA CUBRIR TODAS LAS BANCAS.              *
000310*                                                                *
000320*    SI LOS VOTOS VALIDOS NO ALCANZAN PARA CUBRIR LAS BANCAS     *
000330*    PEDIDAS (MENOS CANDIDATOS QUE BANCAS), ES ERROR FATAL.      *
000340*                                                                *
000350******************************************************************
000360*    HISTORIAL DE CAMBIOS
000370*    --------------------
000380*    25/03/1987 RAC TKT-VOTE-004  PRIMERA VERSION. ESQUELETO DE
000390*                                 CALL TOMADO DE PGMB4CAF (CLASE
000400*                                 30, SINCRONICA DE SUBRUTINAS).
000410*    04/05/1987 RAC TKT-VOTE-010  AGREGADA LA CUOTA DE DROOP Y
000420*                                 LA GUARDA DE VOTOS INSUFICIENTES.
000430*    03/12/1998 RAC TKT-VOTE-021  AGREGADO EL TRASPASO DE
000440*                                 SOBRANTE POR CALL A PGMVOTPR.
000450*    10/02/1999 RAC TKT-VOTE-024  AGREGADA LA ELIMINACION DEL
000460*                                 ULTIMO CANDIDATO EN RONDA IMPAR
000470*                                 Y EL CORRIMIENTO DE PATRONES.
000480*    20/09/1999 FXM TKT-VOTE-030  ESTANDARIZADOS LOS SUBINDICES
000490*                                 DE RONDA Y CANDIDATO A COMP.
000500*    18/04/2001 RAC TKT-VOTE-034  AGREGADAS VISTAS REDEFINES DE
000510*                                 VOLCADO SOBRE LA TABLA DE
000520*                                 CANDIDATOS Y EL AREA DE
000530*                                 TRASPASO, PARA DIAGNOSTICO
000540*                                 RAPIDO CON DISPLAY EN ABEND.
000550*    09/08/2004 RAC TKT-VOTE-041  CORREGIDA LA ALTERNANCIA DE
000560*                                 RONDAS: LA PRIMERA RONDA (LA
000570*                                 DEL CONTEO INICIAL DE PRIMERA
000580*                                 PREFERENCIA) ES IMPAR Y DEBE
000590*                                 BUSCAR GANADOR POR CUOTA ANTES
000600*                                 DE ELIMINAR A NADIE. ANTES SE
000610*                                 ELIMINABA EN LA RONDA IMPAR, LO
000620*                                 QUE ADELANTABA TRASPASOS Y
000630*                                 ALTERABA LOS VOTOS CON QUE SE
000640*                                 DECLARABAN LOS GANADORES.
000650*    11/08/2004 RAC TKT-VOTE-042  CORREGIDA LA GUARDA DE VOTOS
000660*                                 INSUFICIENTES: COMPARABA LOS
000670*                                 VOTOS VALIDOS CONTRA LA
000680*                                 CANTIDAD DE BANCAS EN LUGAR DE
000690*                                 CONTRA CUOTA * BANCAS, QUE ES
000700*                                 LA MINIMA CANTIDAD DE VOTOS CON
000710*                                 LA QUE SE PUEDEN CUBRIR TODAS
000720*                                 LAS BANCAS. LA CUOTA SE CALCULA
000730*                                 AHORA ANTES DE LA GUARDA.
000740*    02/09/2004 RAC TKT-VOTE-045  CORREGIDO EL CORRIMIENTO DE
000750*                                 PUNTERO DE 5300/6110: LA
000760*                                 CONDICION DE CORTE SOLO MIRABA
000770*                                 SI EL PUNTERO SUPERABA 6 Y
000780*                                 SEGUIA AVANZANDO AUNQUE YA
000790*                                 APUNTARA A UN CANDIDATO EN
000800*                                 CARRERA, DE MODO QUE EL
000810*                                 TRASPASO SALTABA LA SIGUIENTE
000820*                                 PREFERENCIA VIGENTE Y CAIA EN
000830*                                 LA SIGUIENTE. AGREGADO EL
000840*                                 INDICADOR WS-STV-SW-PUNTERO-
000850*                                 LISTO PARA CORTAR EL AVANCE
000860*                                 APENAS EL DESTINO ES VALIDO.
000870*    10/09/2004 RAC TKT-VOTE-046  CORREGIDO EL ORDEN DE LOS
000880*                                 GANADORES DE UNA MISMA RONDA EN
000890*                                 4000/4100: SALIAN EN ORDEN DE
000900*                                 NUMERO DE CANDIDATO (VARYING
000910*                                 ASCENDENTE) Y DEBEN SALIR DE
000920*                                 MAYOR A MENOR CANTIDAD DE VOTOS,
000930*                                 QUE ES EL ORDEN QUE USA SISTEMAS
000940*                                 PARA NUMERAR A LOS GANADORES EN
000950*                                 RSLTFILE. AGREGADO EL PARRAFO
000960*                                 4050/4060 QUE BUSCA DE NUEVO AL
000970*                                 MAYOR CALIFICADO DESPUES DE CADA
000980*                                 DECLARACION.
000990*    17/09/2004 RAC TKT-VOTE-047  AGREGADA LA GUARDA DE RONDAS
001000*                                 SIN SALIDA: SI SE QUEDABA SIN
001010*                                 CANDIDATOS EN CARRERA ANTES DE
001020*                                 CUBRIR TODAS LAS BANCAS (PATRON
001030*                                 DE BOLETAS AGOTADO), EL PERFORM
001040*                                 DE RONDAS NUNCA TERMINABA PORQUE
001050*                                 5000-ELIMINAR-ULTIMO-I NO TIENE
001060*                                 A QUIEN ELIMINAR. AGREGADA LA
001070*                                 CONDICION WS-STV-CAND-ACTIVOS =
001080*                                 ZEROS AL UNTIL Y EL PARRAFO 3900
001090*                                 QUE AVISA AL DRIVER CON EL
001100*                                 NUEVO CODIGO LK-STV-INCOMPLETO.
001110******************************************************************
001120
001130*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001140 ENVIRONMENT DIVISION.
001150 CONFIGURATION SECTION.
001160
001170 SPECIAL-NAMES.
001180     C01 IS TOP-OF-FORM.
001190
001200 INPUT-OUTPUT SECTION.
001210 FILE-CONTROL.
001220
001230*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001240 DATA DIVISION.
001250 FILE SECTION.
001260
001270 WORKING-STORAGE SECTION.
001280*=======================*
001290
001300*----------- CONTADORES Y SUBINDICES DE TRABAJO -----------------
001310 77  WS-STV-IX              PIC 9(02) COMP      VALUE ZEROS.
001320 77  WS-STV-JX              PIC 9(02) COMP      VALUE ZEROS.
001330 77  WS-STV-KX              PIC 9(04) COMP      VALUE ZEROS.
001340 77  WS-STV-RONDA           PIC 9(04) COMP      VALUE ZEROS.
001350 77  WS-STV-RONDA-DIV2      PIC 9(04) COMP      VALUE ZEROS.
001360 77  WS-STV-RONDA-RESTO     PIC 9(01) COMP      VALUE ZEROS.
001370 77  WS-STV-CUOTA           PIC 9(09) COMP      VALUE ZEROS.
001380 77  WS-STV-VOTOS-VALIDOS   PIC 9(09) COMP      VALUE ZEROS.
001390 77  WS-STV-BANCAS-CUBIERT  PIC 9(02) COMP      VALUE ZEROS.
001400 77  WS-STV-CAND-ACTIVOS    PIC 9(02) COMP      VALUE ZEROS.
001410 77  WS-STV-GANADOR-RONDA   PIC 9(02) COMP      VALUE ZEROS.
001420 77  WS-STV-MIN-VOTOS       PIC 9(09) COMP      VALUE ZEROS.
001430 77  WS-STV-ULTIMO-CAND     PIC 9(02) COMP      VALUE ZEROS.
001440 77  WS-STV-SOBRANTE        PIC 9(09) COMP      VALUE ZEROS.
001450 77  WS-STV-CUOTA-X-BANCAS  PIC 9(09) COMP      VALUE ZEROS.
001460 77  WS-STV-PAT-PTR-ANTES   PIC 9(02) COMP      VALUE ZEROS.
001470 77  WS-STV-MAX-CALIF-VOTOS PIC 9(09) COMP      VALUE ZEROS.
001480
001490 01  WS-STV-SW-GANO-ALGUNO  PIC X(01)           VALUE 'N'.
001500     88  WS-STV-HUBO-GANADOR              VALUE 'S'.
001510     88  WS-STV-NO-HUBO-GANADOR           VALUE 'N'.
001520
001530 01  WS-STV-SW-PUNTERO-LISTO PIC X(01)          VALUE 'N'.
001540     88  WS-STV-PUNTERO-YA-LISTO            VALUE 'S'.
001550
001560*----------- PRIMERA PREFERENCIA VIGENTE DE CADA PATRON ---------
001570*     POR CADA FILA DE LA TABLA DE PATRONES (WS-BALL-PAT-TABLA,
001580*     RECIBIDA POR LINKAGE) SE MANTIENE CUAL ES LA PREFERENCIA
001590*     QUE CUENTA HOY (SE MUEVE HACIA LA DERECHA CADA VEZ QUE SE
001600*     ELIMINA O AGOTA UN CANDIDATO DE ESE PATRON).
001610 01  WS-STV-PAT-PUNTERO.
001620     03  WS-STV-PAT-PTR-ENTRY OCCURS 1957 TIMES
001630                              INDEXED BY WS-STV-PAT-PTR-IDX
001640                              PIC 9(02) COMP.
001650
001660*----------- TABLA DE CANDIDATOS DE LA REGION (ESTADO STV) ------
001670 01  WS-STV-CAND-TABLA.
001680     03  WS-STV-CAND-ENTRY OCCURS 6 TIMES
001690                              INDEXED BY WS-STV-CAND-IDX.
001700         05  WS-STV-CAND-NUM      PIC 9(02).
001710         05  WS-STV-CAND-VOTOS    PIC 9(09) COMP.
001720         05  WS-STV-CAND-ESTADO   PIC X(01).
001730             88  WS-STV-CAND-EN-CARRERA   VALUE 'C'.
001740             88  WS-STV-CAND-ELECTO       VALUE 'G'.
001750             88  WS-STV-CAND-ELIMINADO    VALUE 'E'.
001760         05  WS-STV-CAND-ORDEN     PIC 9(02) COMP.
001770         05  FILLER                PIC X(04) VALUE SPACES.
001780 01  WS-STV-CAND-TABLA-ALT REDEFINES WS-STV-CAND-TABLA.
001790     03  WS-STV-CAND-DUMP OCCURS 6 TIMES PIC X(13).
001800
001810*----------- AREA DE TRABAJO DEL TRASPASO DE SOBRANTE ------------
001820*     MISMO LAYOUT QUE LK-PROP-AREA DE PGMVOTPR (SE PASA POR
001830*     REFERENCIA EN EL CALL DEL PARRAFO 6000).
001840 01  WS-STV-TRASPASO.
001850     03  WS-STV-TRA-TOTAL       PIC 9(09) COMP VALUE ZEROS.
001860     03  WS-STV-TRA-NDEST       PIC 9(02) COMP VALUE ZEROS.
001870     03  WS-STV-TRA-DEST OCCURS 20 TIMES
001880                                INDEXED BY WS-STV-TRA-IDX.
001890         05  WS-STV-TRA-DEST-CAND  PIC 9(02).
001900         05  WS-STV-TRA-DEST-PESO  PIC 9(09) COMP.
001910         05  WS-STV-TRA-DEST-CUOTA PIC 9(09) COMP.
001920     03  WS-STV-TRA-RETURN-CODE PIC 9(02) COMP VALUE ZEROS.
001930 01  WS-STV-TRASPASO-ALT REDEFINES WS-STV-TRASPASO.
001940     03  WS-STV-TRA-CABEZA      PIC X(06).
001950     03  FILLER                 PIC X(202).
001960
001970 01  WS-STV-TRA-HALLADO         PIC X(01) VALUE 'N'.
001980     88  WS-STV-TRA-YA-HALLADO            VALUE 'S'.
001990
002000*----------- AREA DE TRAZA (DISPLAY DE DIAGNOSTICO) --------------
002010 01  WS-TRAZA-STV.
002020     03  WS-TRAZA-STV-RONDA     PIC 9(04)        VALUE ZEROS.
002030     03  WS-TRAZA-STV-DATO      PIC 9(09)        VALUE ZEROS.
002040 01  WS-TRAZA-STV-ALT REDEFINES WS-TRAZA-STV.
002050     03  WS-TRAZA-STV-TEXTO     PIC X(13).
002060
002070*-----------------------------------------------------------------
002080 LINKAGE SECTION.
002090*================*
002100 01  LK-STV-AREA.
002110     03  LK-STV-NCAND          PIC 9(02) COMP.
002120     03  LK-STV-CAND-NUM OCCURS 6 TIMES
002130                               PIC 9(02).
002140     03  LK-STV-SEATS          PIC 9(02) COMP.
002150     03  LK-STV-VOTOS-VALIDOS  PIC 9(09) COMP.
002160     03  LK-STV-NWIN           PIC 9(02) COMP.
002170     03  LK-STV-WIN-TAB OCCURS 6 TIMES.
002180         05  LK-STV-WIN-CAND     PIC 9(02).
002190         05  LK-STV-WIN-ORDEN    PIC 9(02).
002200         05  LK-STV-WIN-VOTOS    PIC 9(09) COMP.
002210     03  LK-STV-RETURN-CODE    PIC 9(02) COMP.
002220         88  LK-STV-OK                   VALUE 0.
002230         88  LK-STV-ERROR-VOTOS          VALUE 88.
002240         88  LK-STV-INCOMPLETO           VALUE 89.
002250
002260*    AREA DE PATRONES DE LA REGION (COPIADA DE CPVOTBAL EN EL
002270*    DRIVER, PASADA POR LINKAGE EN VEZ DE POR COPY PARA NO
002280*    DUPLICAR LA DECLARACION DE LA TABLA DE 1957 FILAS).
002290 01  LK-STV-PATRONES.
002300     03  LK-STV-PAT-CANT       PIC 9(04) COMP.
002310     03  LK-STV-PAT-ENTRY OCCURS 1957 TIMES
002320                               INDEXED BY LK-STV-PAT-IDX.
002330         05  LK-STV-PAT-CHOICE OCCURS 6 TIMES
002340                               PIC 9(02).
002350         05  LK-STV-PAT-COUNT    PIC 9(09) COMP.
002360         05  FILLER              PIC X(04).
002370
002380*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
002390 PROCEDURE DIVISION USING LK-STV-AREA LK-STV-PATRONES.
002400
002410 MAIN-PROGRAM-I.
002420
002430     PERFORM 1000-INICIO-I       THRU 1000-INICIO-F
002440     IF LK-STV-OK THEN
002450        PERFORM 2000-CONTEO-1RA-PREF-I
002460                        THRU 2000-CONTEO-1RA-PREF-F
002470        PERFORM 3000-RONDAS-I      THRU 3000-RONDAS-F
002480            UNTIL WS-STV-BANCAS-CUBIERT >= LK-STV-SEATS
002490               OR WS-STV-CAND-ACTIVOS = ZEROS
002500        PERFORM 3900-PROBAR-SIN-RESOLVER-I
002510                        THRU 3900-PROBAR-SIN-RESOLVER-F
002520     END-IF
002530     PERFORM 9999-FINAL-I        THRU 9999-FINAL-F.
002540
002550 MAIN-PROGRAM-F. GOBACK.
002560
002570
002580*------------------------------------------------------------------
002590*  PARRAFO 1000: INICIALIZA LA CUOTA DE DROOP Y LA TABLA DE
002600*  CANDIDATOS. VERIFICA QUE LOS VOTOS VALIDOS ALCANCEN PARA
002610*  CUBRIR LAS BANCAS PEDIDAS: LOS VOTOS VALIDOS DEBEN SER
002620*  MAYORES O IGUALES A LA CUOTA MULTIPLICADA POR LAS BANCAS,
002630*  SI NO, LA REGION NO TIENE MASA ELECTORAL PARA ADJUDICARLAS.
002640 1000-INICIO-I.
002650
002660     MOVE ZEROS TO LK-STV-RETURN-CODE
002670     MOVE ZEROS TO LK-STV-NWIN
002680     MOVE ZEROS TO WS-STV-BANCAS-CUBIERT
002690     MOVE ZEROS TO WS-STV-RONDA
002700     MOVE LK-STV-VOTOS-VALIDOS TO WS-STV-VOTOS-VALIDOS
002710
002720     COMPUTE WS-STV-CUOTA =
002730             (WS-STV-VOTOS-VALIDOS / (LK-STV-SEATS + 1))
002740     ADD 1 TO WS-STV-CUOTA
002750     MULTIPLY WS-STV-CUOTA BY LK-STV-SEATS
002760             GIVING WS-STV-CUOTA-X-BANCAS
002770
002780     IF WS-STV-VOTOS-VALIDOS < WS-STV-CUOTA-X-BANCAS THEN
002790        SET LK-STV-ERROR-VOTOS TO TRUE
002800        DISPLAY 'PGMVOTST - *** ERROR FATAL ***'
002810        DISPLAY 'PGMVOTST - VOTOS VALIDOS INSUFICIENTES '
002820                'PARA CUBRIR LAS BANCAS DE LA REGION'
002830     ELSE
002840        MOVE WS-STV-CUOTA TO WS-TRAZA-STV-DATO
002850        DISPLAY 'PGMVOTST - CUOTA DE DROOP: '
002860                WS-TRAZA-STV-TEXTO
002870        PERFORM 1100-CARGAR-CANDIDATOS-I
002880                        THRU 1100-CARGAR-CANDIDATOS-F
002890            VARYING WS-STV-IX FROM 1 BY 1
002900            UNTIL WS-STV-IX > LK-STV-NCAND
002910        MOVE LK-STV-NCAND TO WS-STV-CAND-ACTIVOS
002920        PERFORM 1200-CARGAR-PUNTEROS-I
002930                        THRU 1200-CARGAR-PUNTEROS-F
002940            VARYING WS-STV-KX FROM 1 BY 1
002950            UNTIL WS-STV-KX > LK-STV-PAT-CANT
002960     END-IF.
002970
002980 1000-INICIO-F. EXIT.
002990
003000 1100-CARGAR-CANDIDATOS-I.
003010
003020     MOVE LK-STV-CAND-NUM(WS-STV-IX)
003030                       TO WS-STV-CAND-NUM(WS-STV-IX)
003040     MOVE ZEROS        TO WS-STV-CAND-VOTOS(WS-STV-IX)
003050     SET WS-STV-CAND-EN-CARRERA(WS-STV-IX) TO TRUE
003060     MOVE ZEROS        TO WS-STV-CAND-ORDEN(WS-STV-IX).
003070
003080 1100-CARGAR-CANDIDATOS-F. EXIT.
003090
003100*     EL PUNTERO DE CADA PATRON ARRANCA EN LA POSICION 1 (LA
003110*     PRIMERA PREFERENCIA TAL COMO VIENE EN LA BOLETA).
003120 1200-CARGAR-PUNTEROS-I.
003130
003140     MOVE 1 TO WS-STV-PAT-PTR-ENTRY(WS-STV-KX).
003150
003160 1200-CARGAR-PUNTEROS-F. EXIT.
003170
003180
003190*------------------------------------------------------------------
003200*  PARRAFO 2000: SUMA A CADA CANDIDATO LOS PATRONES CUYA
003210*  PREFERENCIA VIGENTE (PUNTERO) LO SENALA (CONTEO INICIAL DE
003220*  PRIMERA PREFERENCIA).
003230 2000-CONTEO-1RA-PREF-I.
003240
003250     PERFORM 2900-RECONTAR-ACTIVOS-I THRU 2900-RECONTAR-ACTIVOS-F.
003260
003270 2000-CONTEO-1RA-PREF-F. EXIT.
003280
003290
003300*------------------------------------------------------------------
003310*  PARRAFO 3000: UNA RONDA DE CONTEO. RONDA IMPAR (WS-STV-RONDA
003320*  IMPAR, INCLUYE LA 1RA SOBRE EL CONTEO INICIAL) BUSCA GANADOR
003330*  POR CUOTA; RONDA PAR ELIMINA AL ULTIMO SI NADIE LA ALCANZO.
003340 3000-RONDAS-I.
003350
003360     ADD 1 TO WS-STV-RONDA
003370
003380     DIVIDE WS-STV-RONDA BY 2 GIVING WS-STV-RONDA-DIV2
003390             REMAINDER WS-STV-RONDA-RESTO
003400
003410     IF WS-STV-RONDA-RESTO = ZERO THEN
003420        PERFORM 5000-ELIMINAR-ULTIMO-I
003430                              THRU 5000-ELIMINAR-ULTIMO-F
003440     ELSE
003450        PERFORM 4000-BUSCAR-GANADOR-I THRU 4000-BUSCAR-GANADOR-F
003460     END-IF.
003470
003480 3000-RONDAS-F. EXIT.
003490
003500*  PARRAFO 3900: SE SALE DEL PERFORM DE RONDAS TANTO CUANDO YA SE
003510*  CUBRIERON TODAS LAS BANCAS COMO CUANDO SE QUEDO SIN CANDIDATOS
003520*  EN CARRERA ANTES DE CUBRIRLAS (EL PATRON DE BOLETAS SE AGOTO
003530*  SIN QUE ALCANZARAN LOS TRASPASOS). ESTE PARRAFO DISTINGUE LOS
003540*  DOS CASOS Y, SI QUEDARON BANCAS SIN CUBRIR, AVISA AL DRIVER
003550*  CON LK-STV-INCOMPLETO PARA QUE EL REPORTE EMITA EL AVISO DE
003560*  SITUACION NO RESUELTA EN LUGAR DE TERMINAR COMO SI NADA.
003570 3900-PROBAR-SIN-RESOLVER-I.
003580
003590     IF WS-STV-BANCAS-CUBIERT < LK-STV-SEATS THEN
003600        SET LK-STV-INCOMPLETO TO TRUE
003610        DISPLAY 'PGMVOTST - *** SITUACION NO RESUELTA ***'
003620        DISPLAY 'PGMVOTST - SE AGOTARON LOS CANDIDATOS EN '
003630                'CARRERA SIN CUBRIR TODAS LAS BANCAS'
003640     END-IF.
003650
003660 3900-PROBAR-SIN-RESOLVER-F. EXIT.
003670
003680
003690*------------------------------------------------------------------
003700*  PARRAFO 4000 (RONDA PAR): SI ALGUN CANDIDATO EN CARRERA
003710*  ALCANZA O SUPERA LA CUOTA, DECLARA GANADOR Y TRASPASA EL
003720*  SOBRANTE. SI HAY MAS DE UNO EN LA MISMA RONDA, SE DECLARAN
003730*  DE MAYOR A MENOR CANTIDAD DE VOTOS (A IGUALDAD DE VOTOS,
003740*  PREVALECE EL NUMERO DE CANDIDATO MAS BAJO). EL PARRAFO 4050
003750*  BUSCA DE NUEVO EL MAYOR CALIFICADO DESPUES DE CADA DECLARACION
003760*  PORQUE EL TRASPASO DE SOBRANTE DE UN GANADOR PUEDE HACER QUE
003770*  OTRO CANDIDATO ALCANCE LA CUOTA DENTRO DE LA MISMA RONDA.
003780 4000-BUSCAR-GANADOR-I.
003790
003800     SET WS-STV-NO-HUBO-GANADOR TO TRUE.
003810
003820 4000-BUSCAR-GANADOR-LOOP.
003830
003840     PERFORM 4050-HALLAR-MAYOR-CALIF-I
003850                     THRU 4050-HALLAR-MAYOR-CALIF-F
003860
003870     IF WS-STV-IX = ZEROS
003880        OR WS-STV-BANCAS-CUBIERT >= LK-STV-SEATS THEN
003890        GO TO 4000-BUSCAR-GANADOR-F
003900     END-IF
003910
003920     PERFORM 4100-PROBAR-UN-CANDIDATO-I
003930                     THRU 4100-PROBAR-UN-CANDIDATO-F
003940
003950     GO TO 4000-BUSCAR-GANADOR-LOOP.
003960
003970 4000-BUSCAR-GANADOR-F. EXIT.
003980
003990*     RECORRE LOS CANDIDATOS EN CARRERA Y DEJA EN WS-STV-IX EL
004000*     QUE TIENE MAYOR CANTIDAD DE VOTOS ENTRE LOS QUE YA ALCANZAN
004010*     LA CUOTA (ZEROS SI NINGUNO LA ALCANZA TODAVIA).
004020 4050-HALLAR-MAYOR-CALIF-I.
004030
004040     MOVE ZEROS TO WS-STV-IX
004050     MOVE ZEROS TO WS-STV-MAX-CALIF-VOTOS
004060
004070     PERFORM 4060-PROBAR-MAYOR-CALIF-I
004080                     THRU 4060-PROBAR-MAYOR-CALIF-F
004090         VARYING WS-STV-JX FROM 1 BY 1
004100         UNTIL WS-STV-JX > LK-STV-NCAND.
004110
004120 4050-HALLAR-MAYOR-CALIF-F. EXIT.
004130
004140 4060-PROBAR-MAYOR-CALIF-I.
004150
004160     IF WS-STV-CAND-EN-CARRERA(WS-STV-JX)
004170        AND WS-STV-CAND-VOTOS(WS-STV-JX) >= WS-STV-CUOTA
004180        AND WS-STV-CAND-VOTOS(WS-STV-JX) > WS-STV-MAX-CALIF-VOTOS
004190        THEN
004200        MOVE WS-STV-CAND-VOTOS(WS-STV-JX) TO WS-STV-MAX-CALIF-VOTOS
004210        MOVE WS-STV-JX                    TO WS-STV-IX
004220     END-IF.
004230
004240 4060-PROBAR-MAYOR-CALIF-F. EXIT.
004250
004260 4100-PROBAR-UN-CANDIDATO-I.
004270
004280     IF WS-STV-CAND-EN-CARRERA(WS-STV-IX)
004290        AND WS-STV-CAND-VOTOS(WS-STV-IX) >= WS-STV-CUOTA
004300        AND WS-STV-BANCAS-CUBIERT < LK-STV-SEATS THEN
004310        SET WS-STV-CAND-ELECTO(WS-STV-IX) TO TRUE
004320        ADD 1 TO WS-STV-BANCAS-CUBIERT
004330        MOVE WS-STV-BANCAS-CUBIERT
004340                         TO WS-STV-CAND-ORDEN(WS-STV-IX)
004350        ADD 1 TO LK-STV-NWIN
004360        MOVE WS-STV-CAND-NUM(WS-STV-IX)
004370                         TO LK-STV-WIN-CAND(LK-STV-NWIN)
004380        MOVE WS-STV-BANCAS-CUBIERT
004390                         TO LK-STV-WIN-ORDEN(LK-STV-NWIN)
004400        MOVE WS-STV-CAND-VOTOS(WS-STV-IX)
004410                         TO LK-STV-WIN-VOTOS(LK-STV-NWIN)
004420        SUBTRACT 1 FROM WS-STV-CAND-ACTIVOS
004430        SET WS-STV-HUBO-GANADOR TO TRUE
004440        MOVE WS-STV-CAND-NUM(WS-STV-IX) TO WS-TRAZA-STV-DATO
004450        DISPLAY 'PGMVOTST - ELECTO POR CUOTA CAND: '
004460                WS-TRAZA-STV-TEXTO
004470        COMPUTE WS-STV-SOBRANTE =
004480                WS-STV-CAND-VOTOS(WS-STV-IX) - WS-STV-CUOTA
004490        IF WS-STV-SOBRANTE > 0
004500           AND WS-STV-BANCAS-CUBIERT < LK-STV-SEATS THEN
004510           PERFORM 6000-TRASPASAR-SOBRANTE-I
004520                           THRU 6000-TRASPASAR-SOBRANTE-F
004530        END-IF
004540     END-IF.
004550
004560 4100-PROBAR-UN-CANDIDATO-F. EXIT.
004570
004580
004590*------------------------------------------------------------------
004600*  PARRAFO 5000 (RONDA IMPAR): ELIMINA AL CANDIDATO EN CARRERA
004610*  CON MENOS VOTOS Y REDISTRIBUYE SUS BOLETAS COMPLETAS A LA
004620*  SIGUIENTE PREFERENCIA VIGENTE DE CADA PATRON.
004630 5000-ELIMINAR-ULTIMO-I.
004640
004650     MOVE 999999999 TO WS-STV-MIN-VOTOS
004660     MOVE ZEROS     TO WS-STV-ULTIMO-CAND
004670
004680     PERFORM 5100-HALLAR-MINIMO-I THRU 5100-HALLAR-MINIMO-F
004690         VARYING WS-STV-IX FROM 1 BY 1
004700         UNTIL WS-STV-IX > LK-STV-NCAND
004710
004720     IF WS-STV-ULTIMO-CAND NOT = ZEROS THEN
004730        PERFORM 5200-MARCAR-ELIMINADO-I
004740                        THRU 5200-MARCAR-ELIMINADO-F
004750            VARYING WS-STV-IX FROM 1 BY 1
004760            UNTIL WS-STV-IX > LK-STV-NCAND
004770               OR WS-STV-CAND-NUM(WS-STV-IX) =
004780                  WS-STV-ULTIMO-CAND
004790        PERFORM 5300-CORRER-PATRONES-I
004800                        THRU 5300-CORRER-PATRONES-F
004810            VARYING WS-STV-KX FROM 1 BY 1
004820            UNTIL WS-STV-KX > LK-STV-PAT-CANT
004830        PERFORM 2900-RECONTAR-ACTIVOS-I
004840                        THRU 2900-RECONTAR-ACTIVOS-F
004850     END-IF.
004860
004870 5000-ELIMINAR-ULTIMO-F. EXIT.
004880
004890 5100-HALLAR-MINIMO-I.
004900
004910     IF WS-STV-CAND-EN-CARRERA(WS-STV-IX)
004920        AND WS-STV-CAND-VOTOS(WS-STV-IX) < WS-STV-MIN-VOTOS THEN
004930        MOVE WS-STV-CAND-VOTOS(WS-STV-IX) TO WS-STV-MIN-VOTOS
004940        MOVE WS-STV-CAND-NUM(WS-STV-IX)   TO WS-STV-ULTIMO-CAND
004950     END-IF.
004960
004970 5100-HALLAR-MINIMO-F. EXIT.
004980
004990 5200-MARCAR-ELIMINADO-I.
005000
005010     IF WS-STV-CAND-NUM(WS-STV-IX) = WS-STV-ULTIMO-CAND THEN
005020        SET WS-STV-CAND-ELIMINADO(WS-STV-IX) TO TRUE
005030        SUBTRACT 1 FROM WS-STV-CAND-ACTIVOS
005040        MOVE WS-STV-CAND-NUM(WS-STV-IX) TO WS-TRAZA-STV-DATO
005050        DISPLAY 'PGMVOTST - ELIMINADO CAND: '
005060                WS-TRAZA-STV-TEXTO
005070     END-IF.
005080
005090 5200-MARCAR-ELIMINADO-F. EXIT.
005100
005110*     AVANZA EL PUNTERO DE CADA PATRON QUE HOY APUNTA AL
005120*     CANDIDATO ELIMINADO, SALTANDO TODA PREFERENCIA EN CERO O
005130*     QUE APUNTE A UN CANDIDATO YA ELECTO O YA ELIMINADO. SE
005140*     DETIENE APENAS EL PUNTERO QUEDA SOBRE UN DESTINO VIGENTE
005150*     (WS-STV-SW-PUNTERO-LISTO), NO SOLO AL AGOTAR EL PATRON.
005160 5300-CORRER-PATRONES-I.
005170
005180     IF LK-STV-PAT-CHOICE(WS-STV-KX, WS-STV-PAT-PTR-ENTRY
005190                                        (WS-STV-KX))
005200        = WS-STV-ULTIMO-CAND THEN
005210        MOVE 'N' TO WS-STV-SW-PUNTERO-LISTO
005220        PERFORM 5310-AVANZAR-UN-PUNTERO-I
005230                        THRU 5310-AVANZAR-UN-PUNTERO-F
005240            UNTIL WS-STV-PAT-PTR-ENTRY(WS-STV-KX) > 6
005250               OR WS-STV-PUNTERO-YA-LISTO
005260     END-IF.
005270
005280 5300-CORRER-PATRONES-F. EXIT.
005290
005300 5310-AVANZAR-UN-PUNTERO-I.
005310
005320     ADD 1 TO WS-STV-PAT-PTR-ENTRY(WS-STV-KX)
005330
005340     IF WS-STV-PAT-PTR-ENTRY(WS-STV-KX) <= 6 THEN
005350        PERFORM 5320-PROBAR-DESTINO-VALIDO-I
005360                        THRU 5320-PROBAR-DESTINO-VALIDO-F
005370     END-IF.
005380
005390 5310-AVANZAR-UN-PUNTERO-F. EXIT.
005400
005410*     SI LA POSICION ESTA EN CERO, EL PATRON SE AGOTO (PTR A 7).
005420*     SI NO, SE GUARDA EL PUNTERO ANTES DE CONSULTAR EL ESTADO
005430*     DEL DESTINO: SI 5330 NO LO MOVIO, EL CANDIDATO SIGUE EN
005440*     CARRERA Y EL AVANCE DEBE TERMINAR AHI.
005450 5320-PROBAR-DESTINO-VALIDO-I.
005460
005470     IF LK-STV-PAT-CHOICE(WS-STV-KX, WS-STV-PAT-PTR-ENTRY
005480                                        (WS-STV-KX)) = ZEROS
005490        THEN
005500        MOVE 7 TO WS-STV-PAT-PTR-ENTRY(WS-STV-KX)
005510     ELSE
005520        MOVE WS-STV-PAT-PTR-ENTRY(WS-STV-KX)
005530                          TO WS-STV-PAT-PTR-ANTES
005540        PERFORM 5330-BUSCAR-ESTADO-DESTINO-I
005550                        THRU 5330-BUSCAR-ESTADO-DESTINO-F
005560            VARYING WS-STV-JX FROM 1 BY 1
005570            UNTIL WS-STV-JX > LK-STV-NCAND
005580        IF WS-STV-PAT-PTR-ENTRY(WS-STV-KX)
005590           = WS-STV-PAT-PTR-ANTES THEN
005600           SET WS-STV-PUNTERO-YA-LISTO TO TRUE
005610        END-IF
005620     END-IF.
005630
005640 5320-PROBAR-DESTINO-VALIDO-F. EXIT.
005650
005660*     SI LA PREFERENCIA VIGENTE YA NO ESTA EN CARRERA (ELECTO O
005670*     ELIMINADO EN UNA RONDA ANTERIOR), SE SIGUE AVANZANDO.
005680 5330-BUSCAR-ESTADO-DESTINO-I.
005690
005700     IF WS-STV-CAND-NUM(WS-STV-JX) =
005710        LK-STV-PAT-CHOICE(WS-STV-KX, WS-STV-PAT-PTR-ENTRY
005720                                        (WS-STV-KX))
005730        AND NOT WS-STV-CAND-EN-CARRERA(WS-STV-JX) THEN
005740        ADD 1 TO WS-STV-PAT-PTR-ENTRY(WS-STV-KX)
005750     END-IF.
005760
005770 5330-BUSCAR-ESTADO-DESTINO-F. EXIT.
005780
005790
005800*------------------------------------------------------------------
005810*  PARRAFO 6000: TRASPASO DE SOBRANTE DE UN GANADOR. LOS
005820*  PATRONES DEL GANADOR SE AGRUPAN POR SU SIGUIENTE PREFERENCIA
005830*  VIGENTE (PESO = CANTIDAD DE BOLETAS CON ESE DESTINO) Y SE
005840*  LLAMA A PGMVOTPR PARA REPARTIR EL SOBRANTE EN PROPORCION.
005850 6000-TRASPASAR-SOBRANTE-I.
005860
005870     MOVE ZEROS TO WS-STV-TRA-NDEST
005880     MOVE WS-STV-SOBRANTE TO WS-STV-TRA-TOTAL
005890
005900     PERFORM 6100-AGRUPAR-DESTINO-I THRU 6100-AGRUPAR-DESTINO-F
005910         VARYING WS-STV-KX FROM 1 BY 1
005920         UNTIL WS-STV-KX > LK-STV-PAT-CANT
005930
005940     IF WS-STV-TRA-NDEST > ZEROS THEN
005950        CALL 'PGMVOTPR' USING WS-STV-TRASPASO
005960        PERFORM 6200-ACREDITAR-SOBRANTE-I
005970                        THRU 6200-ACREDITAR-SOBRANTE-F
005980            VARYING WS-STV-JX FROM 1 BY 1
005990            UNTIL WS-STV-JX > WS-STV-TRA-NDEST
006000     END-IF.
006010
006020 6000-TRASPASAR-SOBRANTE-F. EXIT.
006030
006040*     RECORRE LOS PATRONES DEL CANDIDATO GANADOR (PUNTERO
006050*     VIGENTE APUNTANDO A WS-STV-IX) Y SUMA SU CANTIDAD AL
006060*     DESTINO (SIGUIENTE PREFERENCIA VIGENTE DE ESE PATRON).
006070 6100-AGRUPAR-DESTINO-I.
006080
006090     IF LK-STV-PAT-CHOICE(WS-STV-KX, WS-STV-PAT-PTR-ENTRY
006100                                        (WS-STV-KX))
006110        = WS-STV-CAND-NUM(WS-STV-IX) THEN
006120        PERFORM 6110-AVANZAR-A-DESTINO-I
006130                        THRU 6110-AVANZAR-A-DESTINO-F
006140        IF WS-STV-PAT-PTR-ENTRY(WS-STV-KX) <= 6 THEN
006150           PERFORM 6120-SUMAR-AL-DESTINO-I
006160                           THRU 6120-SUMAR-AL-DESTINO-F
006170        END-IF
006180     END-IF.
006190
006200 6100-AGRUPAR-DESTINO-F. EXIT.
006210
006220*     USA UN PUNTERO AUXILIAR (NO MUEVE EL PUNTERO REAL DEL
006230*     PATRON TODAVIA: ESO SE HACE RECIEN CUANDO EL GANADOR DEJA
006240*     LA CARRERA, LO QUE YA OCURRIO EN 4100, POR LO QUE AQUI EL
006250*     PUNTERO YA ESTA LISTO PARA AVANZAR A LA PROXIMA VIGENTE).
006260*     SE DETIENE EN CUANTO EL PUNTERO QUEDA SOBRE UN DESTINO
006270*     VIGENTE, NO SOLO AL AGOTAR EL PATRON.
006280 6110-AVANZAR-A-DESTINO-I.
006290
006300     MOVE 'N' TO WS-STV-SW-PUNTERO-LISTO
006310     PERFORM 5310-AVANZAR-UN-PUNTERO-I
006320                     THRU 5310-AVANZAR-UN-PUNTERO-F
006330         UNTIL WS-STV-PAT-PTR-ENTRY(WS-STV-KX) > 6
006340            OR WS-STV-PUNTERO-YA-LISTO.
006350
006360 6110-AVANZAR-A-DESTINO-F. EXIT.
006370
006380 6120-SUMAR-AL-DESTINO-I.
006390
006400     PERFORM 6130-BUSCAR-O-ALTA-DESTINO-I
006410                     THRU 6130-BUSCAR-O-ALTA-DESTINO-F.
006420
006430 6120-SUMAR-AL-DESTINO-F. EXIT.
006440
006450 6130-BUSCAR-O-ALTA-DESTINO-I.
006460
006470     MOVE 'N' TO WS-STV-TRA-HALLADO
006480     SET WS-STV-TRA-IDX TO 1
006490     SEARCH WS-STV-TRA-DEST VARYING WS-STV-TRA-IDX
006500        AT END
006510           CONTINUE
006520        WHEN WS-STV-TRA-IDX <= WS-STV-TRA-NDEST
006530           AND WS-STV-TRA-DEST-CAND(WS-STV-TRA-IDX)
006540              = LK-STV-PAT-CHOICE(WS-STV-KX,
006550                   WS-STV-PAT-PTR-ENTRY(WS-STV-KX))
006560           ADD LK-STV-PAT-COUNT(WS-STV-KX)
006570             TO WS-STV-TRA-DEST-PESO(WS-STV-TRA-IDX)
006580           SET WS-STV-TRA-YA-HALLADO TO TRUE
006590     END-SEARCH
006600
006610     IF NOT WS-STV-TRA-YA-HALLADO THEN
006620        ADD 1 TO WS-STV-TRA-NDEST
006630        MOVE LK-STV-PAT-CHOICE(WS-STV-KX,
006640                WS-STV-PAT-PTR-ENTRY(WS-STV-KX))
006650                  TO WS-STV-TRA-DEST-CAND(WS-STV-TRA-NDEST)
006660        MOVE LK-STV-PAT-COUNT(WS-STV-KX)
006670                  TO WS-STV-TRA-DEST-PESO(WS-STV-TRA-NDEST)
006680     END-IF.
006690
006700 6130-BUSCAR-O-ALTA-DESTINO-F. EXIT.
006710
006720 6200-ACREDITAR-SOBRANTE-I.
006730
006740     PERFORM 6210-BUSCAR-CAND-DESTINO-I
006750                     THRU 6210-BUSCAR-CAND-DESTINO-F
006760         VARYING WS-STV-IX FROM 1 BY 1
006770         UNTIL WS-STV-IX > LK-STV-NCAND.
006780
006790 6200-ACREDITAR-SOBRANTE-F. EXIT.
006800
006810 6210-BUSCAR-CAND-DESTINO-I.
006820
006830     IF WS-STV-CAND-NUM(WS-STV-IX) =
006840        WS-STV-TRA-DEST-CAND(WS-STV-JX) THEN
006850        ADD WS-STV-TRA-DEST-CUOTA(WS-STV-JX)
006860                          TO WS-STV-CAND-VOTOS(WS-STV-IX)
006870     END-IF.
006880
006890 6210-BUSCAR-CAND-DESTINO-F. EXIT.
006900
006910
006920*------------------------------------------------------------------
006930*  PARRAFO 2900: RECALCULA EL TOTAL DE VOTOS DE CADA CANDIDATO
006940*  EN CARRERA SUMANDO LOS PATRONES CUYO PUNTERO LO SENALA HOY.
006950*  SE USA AL ARRANCAR (PRIMERA PREFERENCIA) Y DESPUES DE CADA
006960*  ELIMINACION (LAS BOLETAS REDISTRIBUIDAS DEBEN VOLVER A
006970*  SUMARSE DESDE CERO PARA EVITAR DOBLE CONTEO).
006980 2900-RECONTAR-ACTIVOS-I.
006990
007000     PERFORM 2910-LIMPIAR-VOTOS-I THRU 2910-LIMPIAR-VOTOS-F
007010         VARYING WS-STV-IX FROM 1 BY 1
007020         UNTIL WS-STV-IX > LK-STV-NCAND
007030
007040     PERFORM 2920-SUMAR-UN-PATRON-I THRU 2920-SUMAR-UN-PATRON-F
007050         VARYING WS-STV-KX FROM 1 BY 1
007060         UNTIL WS-STV-KX > LK-STV-PAT-CANT.
007070
007080 2900-RECONTAR-ACTIVOS-F. EXIT.
007090
007100 2910-LIMPIAR-VOTOS-I.
007110
007120     IF WS-STV-CAND-EN-CARRERA(WS-STV-IX) THEN
007130        MOVE ZEROS TO WS-STV-CAND-VOTOS(WS-STV-IX)
007140     END-IF.
007150
007160 2910-LIMPIAR-VOTOS-F. EXIT.
007170
007180 2920-SUMAR-UN-PATRON-I.
007190
007200     IF WS-STV-PAT-PTR-ENTRY(WS-STV-KX) <= 6 THEN
007210        PERFORM 2930-ACREDITAR-PATRON-I
007220                        THRU 2930-ACREDITAR-PATRON-F
007230            VARYING WS-STV-IX FROM 1 BY 1
007240            UNTIL WS-STV-IX > LK-STV-NCAND
007250     END-IF.
007260
007270 2920-SUMAR-UN-PATRON-F. EXIT.
007280
007290 2930-ACREDITAR-PATRON-I.
007300
007310     IF WS-STV-CAND-EN-CARRERA(WS-STV-IX)
007320        AND WS-STV-CAND-NUM(WS-STV-IX) =
007330            LK-STV-PAT-CHOICE(WS-STV-KX, WS-STV-PAT-PTR-ENTRY
007340                                             (WS-STV-KX)) THEN
007350        ADD LK-STV-PAT-COUNT(WS-STV-KX)
007360                          TO WS-STV-CAND-VOTOS(WS-STV-IX)
007370     END-IF.
007380
007390 2930-ACREDITAR-PATRON-F. EXIT.
007400
007410
007420*------------------------------------------------------------------
007430 9999-FINAL-I.
007440
007450     IF LK-STV-RETURN-CODE = ZEROS THEN
007460        SET LK-STV-OK TO TRUE
007470     END-IF.
007480
007490 9999-FINAL-F. EXIT.
