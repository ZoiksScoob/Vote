000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    PGMVOTFP.
000030 AUTHOR.        R ACOSTA.
000040 INSTALLATION.  DIRECCION DE INFORMATICA - JUNTA ELECTORAL.
000050 DATE-WRITTEN.  03/18/1987.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENCIAL - USO INTERNO.
000080******************************************************************
000090*                                                                *
000100*    PGMVOTFP - CONTEO DE PRIMERA MAYORIA (FIRST PAST THE POST)  *
000110*    =========================================================  *
000120*    SUBRUTINA LLAMADA (CALL) POR EL DRIVER PGMVOTD1.            *
000130*    RECIBE EL TOTAL DE PRIMERAS PREFERENCIAS DE CADA CANDIDATO  *
000140*    DE UNA REGION Y DEVUELVE LA LISTA DE GANADORES: TODO        *
000150*    CANDIDATO QUE ALCANZA EL MAXIMO DE VOTOS ES GANADOR (SI HAY *
000160*    MAS DE UNO, LA REGION QUEDA EMPATADA Y EL DRIVER MARCA LA   *
000170*    BANDERA DE EMPATE EN EL RSLTFILE).                          *
000180*                                                                *
000190*    NO ABRE ARCHIVOS. TRABAJA UNICAMENTE SOBRE EL AREA DE       *
000200*    COMUNICACION (LK-FPTP-AREA).                                *
000210*                                                                *
000220******************************************************************
000230*    HISTORIAL DE CAMBIOS
000240*    --------------------
000250*    18/03/1987 RAC TKT-VOTE-002  PRIMERA VERSION. ADAPTADA DEL
000260*                                 ESQUELETO DE PGMRUCAF (CLASE
000270*                                 SINCRONICA 30) PARA RECIBIR Y
000280*                                 DEVOLVER DATOS POR LINKAGE.
000290*    02/04/1987 RAC TKT-VOTE-005  AGREGADA LA DETECCION DE
000300*                                 EMPATE (MAS DE UN GANADOR).
000310*    12/11/1998 FXM TKT-VOTE-019  REVISION Y2K DE LA RUTINA DE
000320*                                 FECHAS DE COMPILACION - NO
000330*                                 APLICA, ESTE PROGRAMA NO USA
000340*                                 FECHAS. SIN CAMBIOS DE CODIGO.
000350*    08/07/1999 RAC TKT-VOTE-027  ESTANDARIZADO WS-CONTADOR-IX
000360*                                 A COMP SEGUN NORMA DEL AREA.
000370******************************************************************
000380
000390*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420
000430 SPECIAL-NAMES.
000440     C01 IS TOP-OF-FORM.
000450
000460 INPUT-OUTPUT SECTION.
000470 FILE-CONTROL.
000480
000490*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000500 DATA DIVISION.
000510 FILE SECTION.
000520
000530 WORKING-STORAGE SECTION.
000540*=======================*
000550
000560*----------- CONTADORES Y SUBINDICES DE TRABAJO ----------------
000570 77  WS-CAND-IX            PIC 9(02) COMP       VALUE ZEROS.
000580 77  WS-MAX-VOTOS          PIC 9(09) COMP       VALUE ZEROS.
000590 77  WS-CONTADOR-GAN       PIC 9(02) COMP       VALUE ZEROS.
000600
000610*----------- AREA DE TRAZA (DISPLAY DE DIAGNOSTICO) -------------
000620 01  WS-TRAZA-GANADOR.
000630     03  WS-TRAZA-CAND      PIC 9(02)           VALUE ZEROS.
000640     03  WS-TRAZA-VOTOS     PIC 9(09)           VALUE ZEROS.
000650 01  WS-TRAZA-GANADOR-ALT REDEFINES WS-TRAZA-GANADOR.
000660     03  WS-TRAZA-TEXTO     PIC X(11).
000670
000680 01  WS-TRAZA-MAXIMO.
000690     03  WS-TRAZA-MAX-VAL   PIC 9(09)           VALUE ZEROS.
000700     03  FILLER             PIC X(02)           VALUE SPACES.
000710 01  WS-TRAZA-MAXIMO-ALT REDEFINES WS-TRAZA-MAXIMO.
000720     03  WS-TRAZA-MAX-TEXTO PIC X(11).
000730
000740 01  WS-TRAZA-CONTADOR.
000750     03  WS-TRAZA-CONT-CAND PIC 9(02)           VALUE ZEROS.
000760     03  FILLER             PIC X(01)           VALUE SPACES.
000770 01  WS-TRAZA-CONTADOR-ALT REDEFINES WS-TRAZA-CONTADOR.
000780     03  WS-TRAZA-CONT-TXT  PIC X(03).
000790
000800*-----------------------------------------------------------------
000810 LINKAGE SECTION.
000820*================*
000830*    AREA DE COMUNICACION CON EL DRIVER PGMVOTD1. LA TABLA DE
000840*    VOTOS YA VIENE COLAPSADA A PRIMERA PREFERENCIA (VER PARRAFO
000850*    3110-COLAPSAR-1RA-ELECCION DEL DRIVER).
000860 01  LK-FPTP-AREA.
000870     03  LK-FPTP-NCAND        PIC 9(02) COMP.
000880     03  LK-FPTP-VOTOS OCCURS 6 TIMES
000890                              PIC 9(09) COMP.
000900     03  LK-FPTP-NWIN         PIC 9(02) COMP.
000910     03  LK-FPTP-WIN-TAB OCCURS 6 TIMES.
000920         05  LK-FPTP-WIN-CAND   PIC 9(02).
000930         05  LK-FPTP-WIN-VOTOS  PIC 9(09).
000940     03  LK-FPTP-RETURN-CODE  PIC 9(02) COMP.
000950         88  LK-FPTP-OK                VALUE 0.
000960
000970*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000980 PROCEDURE DIVISION USING LK-FPTP-AREA.
000990
001000 MAIN-PROGRAM-I.
001010
001020     PERFORM 1000-INICIO-I   THRU 1000-INICIO-F
001030     PERFORM 2000-PROCESO-I  THRU 2000-PROCESO-F
001040     PERFORM 9999-FINAL-I    THRU 9999-FINAL-F.
001050
001060 MAIN-PROGRAM-F. GOBACK.
001070
001080
001090*------------------------------------------------------------------
001100 1000-INICIO-I.
001110
001120     MOVE ZEROS TO LK-FPTP-RETURN-CODE
001130     MOVE ZEROS TO LK-FPTP-NWIN
001140     MOVE ZEROS TO WS-MAX-VOTOS
001150     MOVE ZEROS TO WS-CONTADOR-GAN.
001160
001170 1000-INICIO-F. EXIT.
001180
001190
001200*---- HALLA EL MAXIMO Y DESPUES TODOS LOS QUE LO ALCANZAN ---------
001210 2000-PROCESO-I.
001220
001230     PERFORM 2100-BUSCAR-MAXIMO-I THRU 2100-BUSCAR-MAXIMO-F
001240         VARYING WS-CAND-IX FROM 1 BY 1
001250         UNTIL WS-CAND-IX > LK-FPTP-NCAND
001260
001270     MOVE WS-MAX-VOTOS TO WS-TRAZA-MAX-VAL
001280     DISPLAY 'PGMVOTFP - MAXIMO HALLADO: ' WS-TRAZA-MAX-TEXTO
001290
001300     PERFORM 2200-MARCAR-GANADOR-I THRU 2200-MARCAR-GANADOR-F
001310         VARYING WS-CAND-IX FROM 1 BY 1
001320         UNTIL WS-CAND-IX > LK-FPTP-NCAND
001330            OR WS-CONTADOR-GAN > 6.
001340
001350 2000-PROCESO-F. EXIT.
001360
001370
001380*---- PARRAFO 2100: COMPARA CADA CANDIDATO CONTRA EL MAXIMO -------
001390 2100-BUSCAR-MAXIMO-I.
001400
001410     IF LK-FPTP-VOTOS(WS-CAND-IX) > WS-MAX-VOTOS THEN
001420        MOVE LK-FPTP-VOTOS(WS-CAND-IX) TO WS-MAX-VOTOS
001430     END-IF.
001440
001450 2100-BUSCAR-MAXIMO-F. EXIT.
001460
001470
001480*---- PARRAFO 2200: CARGA LA TABLA DE GANADORES --------------------
001490*     TODO CANDIDATO QUE LLEGA AL MAXIMO ES GANADOR, AUNQUE HAYA
001500*     VARIOS EMPATADOS EN LA PRIMERA MAYORIA (EMPATE SE INFORMA
001510*     APARTE). EL ORDEN DE SALIDA ES POR NUMERO DE CANDIDATO
001520*     ASCENDENTE PORQUE EL PERFORM VARIA WS-CAND-IX DE 1 EN ADELANTE.
001530 2200-MARCAR-GANADOR-I.
001540
001550     IF LK-FPTP-VOTOS(WS-CAND-IX) = WS-MAX-VOTOS THEN
001560        ADD 1 TO WS-CONTADOR-GAN
001570        MOVE WS-CONTADOR-GAN TO LK-FPTP-NWIN
001580        MOVE WS-CAND-IX      TO LK-FPTP-WIN-CAND(WS-CONTADOR-GAN)
001590        MOVE WS-MAX-VOTOS    TO LK-FPTP-WIN-VOTOS(WS-CONTADOR-GAN)
001600        MOVE WS-CAND-IX      TO WS-TRAZA-CAND
001610        MOVE WS-MAX-VOTOS    TO WS-TRAZA-VOTOS
001620        DISPLAY 'PGMVOTFP - GANADOR: ' WS-TRAZA-TEXTO
001630     END-IF.
001640
001650 2200-MARCAR-GANADOR-F. EXIT.
001660
001670
001680*------------------------------------------------------------------
001690 9999-FINAL-I.
001700
001710     MOVE WS-CONTADOR-GAN TO WS-TRAZA-CONT-CAND
001720     DISPLAY 'PGMVOTFP - GANADORES DECLARADOS: '
001730             WS-TRAZA-CONT-TXT.
001740
001750 9999-FINAL-F. EXIT.
