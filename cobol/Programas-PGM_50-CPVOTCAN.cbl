000010*////////////////// (CPVOTCAN) ////////////////////////////////////
000020************************************************************
000030*     LAYOUT CANDIDATO - ARCHIVO CANDFILE                  *
000040*     LARGO REGISTRO = 22 BYTES                             *
000050*------------------------------------------------------------
000060*   HISTORIAL:
000070*   16/03/1987 RAC TKT-VOTE-001  ALTA DEL LAYOUT PARA LA
000080*                                BOLETA ELECTORAL (PGMVOTD1).
000090************************************************************
000100 01  CAND-REC.
000110*     POSICION RELATIVA (01:02) NUMERO DE CANDIDATO
000120     03  CAND-ID              PIC 9(02).
000130*     POSICION RELATIVA (03:20) NOMBRE DEL CANDIDATO
000140     03  CAND-NAME            PIC X(20).
000150
000160*////////////////// (TABLA EN MEMORIA DE CANDIDATOS) //////////////
000170************************************************************
000180*   LA TABLA SE INDEXA POR POSICION ORDINAL = NUMERO DE
000190*   CANDIDATO (CAND-ID). CAPACIDAD FIJA DE 6 CANDIDATOS,
000200*   ANCHO DE LA BOLETA (BALLFILE, VER CPVOTBAL).
000210************************************************************
000220 01  WS-CAND-TABLA.
000230     03  WS-CAND-MAX-CAP      PIC 9(02) COMP     VALUE 6.
000240     03  WS-CAND-CANT         PIC 9(02) COMP     VALUE ZEROS.
000250     03  WS-CAND-ENTRY OCCURS 6 TIMES
000260                              INDEXED BY WS-CAND-IDX.
000270         05  WS-CAND-TAB-NAME     PIC X(20) VALUE SPACES.
000280         05  WS-CAND-TAB-STATUS   PIC X(01) VALUE SPACE.
000290             88  WS-CAND-PIE                VALUE 'P'.
000300             88  WS-CAND-GANADOR            VALUE 'G'.
000310             88  WS-CAND-ELIMINADO          VALUE 'E'.
000320         05  FILLER               PIC X(05) VALUE SPACES.
