000010*////////////////// (CPVOTREG) ////////////////////////////////////
000020************************************************************
000030*     LAYOUT REGION - ARCHIVO REGNFILE                     *
000040*     LARGO REGISTRO = 31 BYTES                              *
000050*------------------------------------------------------------
000060*   HISTORIAL:
000070*   16/03/1987 RAC TKT-VOTE-001  ALTA DEL LAYOUT.
000080************************************************************
000090 01  REGN-REC.
000100*     POSICION RELATIVA (01:02) NUMERO DE REGION
000110     03  REGN-ID              PIC 9(02).
000120*     POSICION RELATIVA (03:20) NOMBRE DE LA REGION
000130     03  REGN-NAME            PIC X(20).
000140*     POSICION RELATIVA (23:09) PADRON ELECTORAL (ELECTORES)
000150     03  REGN-ELECTORATE      PIC 9(09).
000160
000170*////////////////// (TABLA EN MEMORIA DE REGIONES) /////////////////
000180************************************************************
000190*   LA TABLA SE INDEXA POR POSICION ORDINAL = NUMERO DE
000200*   REGION (REGN-ID). CAPACIDAD FIJA DE 50 REGIONES, TOPE
000210*   FIJADO POR LA JUNTA PARA EL PADRON NACIONAL.
000220************************************************************
000230 01  WS-REGN-TABLA.
000240     03  WS-REGN-MAX-CAP      PIC 9(02) COMP     VALUE 50.
000250     03  WS-REGN-CANT         PIC 9(02) COMP     VALUE ZEROS.
000260     03  WS-REGN-ENTRY OCCURS 50 TIMES
000270                              INDEXED BY WS-REGN-IDX.
000280         05  WS-REGN-TAB-NAME      PIC X(20) VALUE SPACES.
000290         05  WS-REGN-TAB-ELECTO    PIC 9(09) COMP
000300                                              VALUE ZEROS.
000310         05  WS-REGN-TAB-CONTADA   PIC X(01) VALUE 'N'.
000320             88  WS-REGN-YA-CONTADA          VALUE 'S'.
000330         05  FILLER                PIC X(05) VALUE SPACES.
000340
000350*////////////////// (ACUMULADORES NACIONALES POR PAIS) /////////////
000360*   WS-PAIS-ELECTORADO = SUMA DEL PADRON DE TODAS LAS
000370*   REGIONES VALIDAS, EL PADRON ELECTORAL DEL PAIS.
000380 01  WS-PAIS-TOTALES.
000390     03  WS-PAIS-ELECTORADO   PIC 9(10) COMP    VALUE ZEROS.
000400     03  FILLER               PIC X(04) VALUE SPACES.
