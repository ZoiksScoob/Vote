000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    PGMVOTPR.
000030 AUTHOR.        R ACOSTA.
000040 INSTALLATION.  DIRECCION DE INFORMATICA - JUNTA ELECTORAL.
000050 DATE-WRITTEN.  03/20/1987.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENCIAL - USO INTERNO.
000080******************************************************************
000090*                                                                *
000100*    PGMVOTPR - REPARTO PROPORCIONAL ENTERO (LARGEST REMAINDER)  *
000110*    =========================================================  *
000120*    SUBRUTINA LLAMADA (CALL) DESDE PGMVOTST DURANTE EL          *
000130*    TRASPASO DE SOBRANTE (SURPLUS TRANSFER) DE UN GANADOR STV.  *
000140*    REPARTE UNA CANTIDAD ENTERA DE VOTOS (LK-PROP-TOTAL) ENTRE  *
000150*    N DESTINOS SEGUN PESOS PROPORCIONALES, REDONDEANDO CADA     *
000160*    CUOTA HACIA ABAJO (METODO DE HAMILTON) Y REPARTIENDO EL     *
000170*    RESTO DE A UNO POR DESTINO, EN ORDEN DESCENDENTE DE PARTE   *
000180*    FRACCIONARIA. A IGUALDAD DE FRACCION, GANA EL DESTINO QUE   *
000190*    APARECE PRIMERO EN LA LISTA.                                *
000200*                                                                *
000210*    AL FINAL VERIFICA QUE LA SUMA DE LAS CUOTAS REPARTIDAS      *
000220*    COINCIDA EXACTAMENTE CON LK-PROP-TOTAL (CHEQUEO DE          *
000230*    POSTCONDICION). SI NO COINCIDE, ES ERROR FATAL DE PROGRAMA. *
000240*                                                                *
000250*    NO ABRE ARCHIVOS. TRABAJA UNICAMENTE SOBRE LINKAGE.         *
000260*                                                                *
000270******************************************************************
000280*    HISTORIAL DE CAMBIOS
000290*    --------------------
000300*    20/03/1987 RAC TKT-VOTE-003  PRIMERA VERSION. ADAPTADA DE
000310*                                 LA RUTINA DE CIERRE PGMRUCAF
000320*                                 (CLASE 30) QUE RECIBIA Y
000330*                                 VALIDABA UN AREA POR LINKAGE.
000340*    06/04/1987 RAC TKT-VOTE-006  AGREGADO EL ORDENAMIENTO POR
000350*                                 PARTE FRACCIONARIA DESCENDENTE
000360*                                 (BURBUJA SOBRE TABLA PEQUENA).
000370*    20/11/1998 RAC TKT-VOTE-020  AGREGADO EL CHEQUEO DE SUMA
000380*                                 EXACTA CONTRA LK-PROP-TOTAL.
000390*                                 ABEND CONTROLADO SI NO CIERRA.
000400*    14/09/1999 FXM TKT-VOTE-029  ESTANDARIZADO WS-PROP-IX Y
000410*                                 WS-PROP-JX A COMP.
000420*    18/04/2001 RAC TKT-VOTE-034  AGREGADAS VISTAS REDEFINES DE
000430*                                 VOLCADO (DUMP) SOBRE LA TABLA
000440*                                 DE CALCULO Y EL AREA DE
000450*                                 INTERCAMBIO, PARA DIAGNOSTICO
000460*                                 RAPIDO CON DISPLAY EN ABEND.
000470******************************************************************
000480
000490*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000500 ENVIRONMENT DIVISION.
000510 CONFIGURATION SECTION.
000520
000530 SPECIAL-NAMES.
000540     C01 IS TOP-OF-FORM.
000550
000560 INPUT-OUTPUT SECTION.
000570 FILE-CONTROL.
000580
000590*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000600 DATA DIVISION.
000610 FILE SECTION.
000620
000630 WORKING-STORAGE SECTION.
000640*=======================*
000650
000660*----------- CONTADORES Y SUBINDICES DE TRABAJO -----------------
000670 77  WS-PROP-IX             PIC 9(02) COMP      VALUE ZEROS.
000680 77  WS-PROP-JX             PIC 9(02) COMP      VALUE ZEROS.
000690 77  WS-PROP-SUMA-PESOS     PIC 9(09) COMP      VALUE ZEROS.
000700 77  WS-PROP-SUMA-CUOTA     PIC 9(09) COMP      VALUE ZEROS.
000710 77  WS-PROP-RESTO-REPARTIR PIC 9(02) COMP      VALUE ZEROS.
000720 01  WS-PROP-SWAP-IND       PIC X(01)           VALUE 'N'.
000730     88  WS-PROP-HUBO-SWAP               VALUE 'S'.
000740     88  WS-PROP-NO-HUBO-SWAP            VALUE 'N'.
000750
000760*----------- AREA INTERMEDIA DE CALCULO (BASE 1000000 PARA ------
000770*----------- CONSERVAR 6 DECIMALES DE PRECISION EN LA DIVISION)--
000780 01  WS-PROP-CALCULO.
000790     03  WS-PROP-CALC-ENTRY OCCURS 20 TIMES
000800                               INDEXED BY WS-PROP-CALC-IDX.
000810         05  WS-PROP-CALC-DEST    PIC 9(02).
000820         05  WS-PROP-CALC-CUOTA-EXACTA
000830                                   PIC 9(07)V9(06) COMP-3.
000840         05  WS-PROP-CALC-CUOTA-ENTERA
000850                                   PIC 9(09)       COMP.
000860         05  WS-PROP-CALC-FRACCION
000870                                   PIC V9(06)      COMP-3.
000880         05  FILLER                PIC X(03) VALUE SPACES.
000890 01  WS-PROP-CALCULO-ALT REDEFINES WS-PROP-CALCULO.
000900     03  WS-PROP-CALC-DUMP         PIC X(400).
000910
000920*----------- AREA TEMPORAL PARA EL INTERCAMBIO (BURBUJA) ---------
000930 01  WS-PROP-CALC-TEMP.
000940     03  WS-PROP-TEMP-DEST        PIC 9(02).
000950     03  WS-PROP-TEMP-CUOTA-EXACTA
000960                                   PIC 9(07)V9(06) COMP-3.
000970     03  WS-PROP-TEMP-CUOTA-ENTERA
000980                                   PIC 9(09)       COMP.
000990     03  WS-PROP-TEMP-FRACCION
001000                                   PIC V9(06)      COMP-3.
001010     03  FILLER                   PIC X(03) VALUE SPACES.
001020 01  WS-PROP-CALC-TEMP-ALT REDEFINES WS-PROP-CALC-TEMP.
001030     03  WS-PROP-TEMP-DEST-ALFA   PIC X(02).
001040     03  FILLER                   PIC X(18).
001050
001060*----------- AREA DE TRAZA (DISPLAY DE DIAGNOSTICO) --------------
001070 01  WS-TRAZA-PROP.
001080     03  WS-TRAZA-PROP-TOTAL    PIC 9(09)        VALUE ZEROS.
001090     03  WS-TRAZA-PROP-SUMA     PIC 9(09)        VALUE ZEROS.
001100 01  WS-TRAZA-PROP-ALT REDEFINES WS-TRAZA-PROP.
001110     03  WS-TRAZA-PROP-TEXTO    PIC X(18).
001120
001130*-----------------------------------------------------------------
001140 LINKAGE SECTION.
001150*================*
001160*    AREA DE COMUNICACION CON EL LLAMADOR (PGMVOTST). SE REPARTE
001170*    LK-PROP-TOTAL ENTRE LK-PROP-NDEST DESTINOS, EN PROPORCION A
001180*    LK-PROP-PESO, DEVOLVIENDO LA CUOTA ENTERA EN LK-PROP-CUOTA.
001190 01  LK-PROP-AREA.
001200     03  LK-PROP-TOTAL        PIC 9(09) COMP.
001210     03  LK-PROP-NDEST        PIC 9(02) COMP.
001220     03  LK-PROP-DEST-TAB OCCURS 20 TIMES.
001230         05  LK-PROP-DEST-ID    PIC 9(02).
001240         05  LK-PROP-PESO       PIC 9(09) COMP.
001250         05  LK-PROP-CUOTA      PIC 9(09) COMP.
001260     03  LK-PROP-RETURN-CODE  PIC 9(02) COMP.
001270         88  LK-PROP-OK                 VALUE 0.
001280         88  LK-PROP-ERROR-SUMA         VALUE 99.
001290
001300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001310 PROCEDURE DIVISION USING LK-PROP-AREA.
001320
001330 MAIN-PROGRAM-I.
001340
001350     PERFORM 1000-INICIO-I     THRU 1000-INICIO-F
001360     PERFORM 2000-CUOTAS-I     THRU 2000-CUOTAS-F
001370     PERFORM 3000-ORDENAR-I    THRU 3000-ORDENAR-F
001380     PERFORM 4000-REPARTIR-I   THRU 4000-REPARTIR-F
001390     PERFORM 5000-VERIFICAR-I  THRU 5000-VERIFICAR-F
001400     PERFORM 9999-FINAL-I      THRU 9999-FINAL-F.
001410
001420 MAIN-PROGRAM-F. GOBACK.
001430
001440
001450*------------------------------------------------------------------
001460 1000-INICIO-I.
001470
001480     MOVE ZEROS TO LK-PROP-RETURN-CODE
001490     MOVE ZEROS TO WS-PROP-SUMA-PESOS
001500     MOVE ZEROS TO WS-PROP-SUMA-CUOTA
001510
001520     PERFORM 1100-SUMAR-PESOS-I THRU 1100-SUMAR-PESOS-F
001530         VARYING WS-PROP-IX FROM 1 BY 1
001540         UNTIL WS-PROP-IX > LK-PROP-NDEST.
001550
001560 1000-INICIO-F. EXIT.
001570
001580 1100-SUMAR-PESOS-I.
001590
001600     ADD LK-PROP-PESO(WS-PROP-IX) TO WS-PROP-SUMA-PESOS.
001610
001620 1100-SUMAR-PESOS-F. EXIT.
001630
001640
001650*---- PARRAFO 2000: CUOTA EXACTA, PARTE ENTERA Y FRACCION ---------
001660 2000-CUOTAS-I.
001670
001680     PERFORM 2100-CALC-UNA-CUOTA-I THRU 2100-CALC-UNA-CUOTA-F
001690         VARYING WS-PROP-IX FROM 1 BY 1
001700         UNTIL WS-PROP-IX > LK-PROP-NDEST.
001710
001720 2000-CUOTAS-F. EXIT.
001730
001740 2100-CALC-UNA-CUOTA-I.
001750
001760     MOVE LK-PROP-DEST-ID(WS-PROP-IX)
001770                       TO WS-PROP-CALC-DEST(WS-PROP-IX)
001780
001790*        CUOTA-EXACTA = TOTAL * PESO / SUMA-PESOS (6 DECIMALES)
001800     COMPUTE WS-PROP-CALC-CUOTA-EXACTA(WS-PROP-IX) ROUNDED =
001810             LK-PROP-TOTAL * LK-PROP-PESO(WS-PROP-IX)
001820             / WS-PROP-SUMA-PESOS
001830
001840     MOVE WS-PROP-CALC-CUOTA-EXACTA(WS-PROP-IX)
001850                       TO WS-PROP-CALC-CUOTA-ENTERA(WS-PROP-IX)
001860
001870     COMPUTE WS-PROP-CALC-FRACCION(WS-PROP-IX) =
001880             WS-PROP-CALC-CUOTA-EXACTA(WS-PROP-IX) -
001890             WS-PROP-CALC-CUOTA-ENTERA(WS-PROP-IX)
001900
001910     ADD WS-PROP-CALC-CUOTA-ENTERA(WS-PROP-IX)
001920                       TO WS-PROP-SUMA-CUOTA.
001930
001940 2100-CALC-UNA-CUOTA-F. EXIT.
001950
001960
001970*---- PARRAFO 3000: ORDENA LA TABLA POR FRACCION DESCENDENTE ------
001980*     BURBUJA ESTABLE (TABLA DE COMO MAXIMO 20 DESTINOS): A
001990*     IGUALDAD DE FRACCION NO SE INTERCAMBIA, POR LO QUE EL
002000*     ORDEN ORIGINAL DE ENTRADA (PRIMER LLEGADO) SE RESPETA.
002010 3000-ORDENAR-I.
002020
002030     SET WS-PROP-HUBO-SWAP TO TRUE
002040
002050     PERFORM 3100-PASADA-I THRU 3100-PASADA-F
002060         UNTIL WS-PROP-NO-HUBO-SWAP.
002070
002080 3000-ORDENAR-F. EXIT.
002090
002100 3100-PASADA-I.
002110
002120     SET WS-PROP-NO-HUBO-SWAP TO TRUE
002130
002140     PERFORM 3200-COMPARAR-PAR-I THRU 3200-COMPARAR-PAR-F
002150         VARYING WS-PROP-JX FROM 1 BY 1
002160         UNTIL WS-PROP-JX > LK-PROP-NDEST - 1.
002170
002180 3100-PASADA-F. EXIT.
002190
002200 3200-COMPARAR-PAR-I.
002210
002220     IF WS-PROP-CALC-FRACCION(WS-PROP-JX) <
002230        WS-PROP-CALC-FRACCION(WS-PROP-JX + 1) THEN
002240        PERFORM 3300-INTERCAMBIAR-I THRU 3300-INTERCAMBIAR-F
002250        SET WS-PROP-HUBO-SWAP TO TRUE
002260     END-IF.
002270
002280 3200-COMPARAR-PAR-F. EXIT.
002290
002300 3300-INTERCAMBIAR-I.
002310
002320     MOVE WS-PROP-CALC-ENTRY(WS-PROP-JX)
002330                           TO WS-PROP-CALC-TEMP
002340     MOVE WS-PROP-CALC-ENTRY(WS-PROP-JX + 1)
002350                           TO WS-PROP-CALC-ENTRY(WS-PROP-JX)
002360     MOVE WS-PROP-CALC-TEMP
002370                           TO WS-PROP-CALC-ENTRY(WS-PROP-JX + 1).
002380
002390 3300-INTERCAMBIAR-F. EXIT.
002400
002410
002420*---- PARRAFO 4000: REPARTE EL RESTO, UNO POR DESTINO -------------
002430*     RESTO = TOTAL - SUMA DE PARTES ENTERAS. LOS PRIMEROS
002440*     "RESTO" DESTINOS DE LA TABLA YA ORDENADA RECIBEN 1 VOTO
002450*     MAS CADA UNO.
002460 4000-REPARTIR-I.
002470
002480     COMPUTE WS-PROP-RESTO-REPARTIR =
002490             LK-PROP-TOTAL - WS-PROP-SUMA-CUOTA
002500
002510     PERFORM 4100-ASIGNAR-RESTO-I THRU 4100-ASIGNAR-RESTO-F
002520         VARYING WS-PROP-IX FROM 1 BY 1
002530         UNTIL WS-PROP-IX > LK-PROP-NDEST
002540
002550     PERFORM 4200-DEVOLVER-CUOTAS-I THRU 4200-DEVOLVER-CUOTAS-F
002560         VARYING WS-PROP-IX FROM 1 BY 1
002570         UNTIL WS-PROP-IX > LK-PROP-NDEST.
002580
002590 4000-REPARTIR-F. EXIT.
002600
002610 4100-ASIGNAR-RESTO-I.
002620
002630     IF WS-PROP-IX <= WS-PROP-RESTO-REPARTIR THEN
002640        ADD 1 TO WS-PROP-CALC-CUOTA-ENTERA(WS-PROP-IX)
002650     END-IF.
002660
002670 4100-ASIGNAR-RESTO-F. EXIT.
002680
002690*     LA TABLA DE SALIDA (LK-PROP-DEST-TAB) SE DEVUELVE EN EL
002700*     ORDEN ORIGINAL: SE BUSCA CADA DESTINO POR NUMERO EN LA
002710*     TABLA DE CALCULO, YA QUE ESTA FUE REORDENADA EN 3000.
002720 4200-DEVOLVER-CUOTAS-I.
002730
002740     PERFORM 4210-BUSCAR-Y-MOVER-I THRU 4210-BUSCAR-Y-MOVER-F
002750         VARYING WS-PROP-JX FROM 1 BY 1
002760         UNTIL WS-PROP-JX > LK-PROP-NDEST.
002770
002780 4200-DEVOLVER-CUOTAS-F. EXIT.
002790
002800 4210-BUSCAR-Y-MOVER-I.
002810
002820     IF WS-PROP-CALC-DEST(WS-PROP-JX) =
002830        LK-PROP-DEST-ID(WS-PROP-IX) THEN
002840        MOVE WS-PROP-CALC-CUOTA-ENTERA(WS-PROP-JX)
002850                        TO LK-PROP-CUOTA(WS-PROP-IX)
002860     END-IF.
002870
002880 4210-BUSCAR-Y-MOVER-F. EXIT.
002890
002900
002910*---- PARRAFO 5000: CHEQUEO DE POSTCONDICION -----------------------
002920*     LA SUMA DE LAS CUOTAS DEVUELTAS DEBE SER EXACTAMENTE
002930*     LK-PROP-TOTAL. SI NO CIERRA, ES ERROR DE PROGRAMA (NO DE
002940*     DATOS) Y SE CORTA CON RETURN-CODE 99.
002950 5000-VERIFICAR-I.
002960
002970     MOVE ZEROS TO WS-PROP-SUMA-CUOTA
002980
002990     PERFORM 5100-SUMAR-FINAL-I THRU 5100-SUMAR-FINAL-F
003000         VARYING WS-PROP-IX FROM 1 BY 1
003010         UNTIL WS-PROP-IX > LK-PROP-NDEST
003020
003030     IF WS-PROP-SUMA-CUOTA NOT = LK-PROP-TOTAL THEN
003040        SET LK-PROP-ERROR-SUMA TO TRUE
003050        MOVE LK-PROP-TOTAL  TO WS-TRAZA-PROP-TOTAL
003060        MOVE WS-PROP-SUMA-CUOTA TO WS-TRAZA-PROP-SUMA
003070        DISPLAY 'PGMVOTPR - *** ERROR FATAL ***'
003080        DISPLAY 'PGMVOTPR - SUMA DE CUOTAS NO CIERRA: '
003090                WS-TRAZA-PROP-TEXTO
003100        MOVE 16 TO RETURN-CODE
003110        STOP RUN
003120     END-IF.
003130
003140 5000-VERIFICAR-F. EXIT.
003150
003160 5100-SUMAR-FINAL-I.
003170
003180     ADD LK-PROP-CUOTA(WS-PROP-IX) TO WS-PROP-SUMA-CUOTA.
003190
003200 5100-SUMAR-FINAL-F. EXIT.
003210
003220
003230*------------------------------------------------------------------
003240 9999-FINAL-I.
003250
003260     SET LK-PROP-OK TO TRUE.
003270
003280 9999-FINAL-F. EXIT.
