000010*////////////////// (CPVOTPRM) ////////////////////////////////////
000020************************************************************
000030*     LAYOUT PARAMETROS DE CORRIDA - ARCHIVO PARMFILE       *
000040*     LARGO REGISTRO = 10 BYTES                              *
000050*------------------------------------------------------------
000060*   HISTORIAL:
000070*   16/03/1987 RAC TKT-VOTE-001  ALTA DEL LAYOUT. UN SOLO
000080*                                REGISTRO POR CORRIDA.
000090************************************************************
000100 01  PARM-REC.
000110*     POSICION RELATIVA (01:04) METODO: 'FPTP' O 'STV '
000120     03  PARM-METHOD          PIC X(04).
000130*     POSICION RELATIVA (05:02) BANCAS A CUBRIR POR REGION
000140     03  PARM-SEATS           PIC 9(02).
000150*     POSICION RELATIVA (07:04) SIN USO
000160     03  FILLER               PIC X(04).
000170
000180*////////////////// (AREA DE TRABAJO DEL PARAMETRO) /////////////////
000190 01  WS-PARM-TRABAJO.
000200     03  WS-PARM-METHOD       PIC X(04) VALUE SPACES.
000210         88  WS-PARM-ES-FPTP            VALUE 'FPTP'.
000220         88  WS-PARM-ES-STV             VALUE 'STV '.
000230     03  WS-PARM-SEATS        PIC 9(02) COMP   VALUE ZEROS.
000240     03  FILLER               PIC X(04) VALUE SPACES.
