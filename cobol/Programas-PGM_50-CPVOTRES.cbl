000010*////////////////// (CPVOTRES) ////////////////////////////////////
000020************************************************************
000030*     LAYOUT RESULTADO - ARCHIVO RSLTFILE                   *
000040*     LARGO REGISTRO = 54 BYTES                              *
000050*     UN REGISTRO POR (REGION, GANADOR), EN ORDEN DE REGION  *
000060*     Y LUEGO EN ORDEN DE GANADOR.                           *
000070*------------------------------------------------------------
000080*   HISTORIAL:
000090*   16/03/1987 RAC TKT-VOTE-001  ALTA DEL LAYOUT.
000100************************************************************
000110 01  RSLT-REC.
000120*     POSICION RELATIVA (01:20) NOMBRE DE LA REGION
000130     03  RSLT-REGN-NAME       PIC X(20).
000140*     POSICION RELATIVA (21:20) NOMBRE DEL CANDIDATO GANADOR
000150     03  RSLT-CAND-NAME       PIC X(20).
000160*     POSICION RELATIVA (41:09) VOTOS FINALES DEL GANADOR
000170     03  RSLT-N-VOTES         PIC 9(09).
000180*     POSICION RELATIVA (50:01) 'S/N' -> AQUI 'Y'/'N' SEGUN
000190*     EL LAYOUT ACORDADO CON SISTEMAS (EMPATE EN LA REGION)
000200     03  RSLT-TIE-FLAG        PIC X(01).
000210*     POSICION RELATIVA (51:04) ORDINAL DEL GANADOR EN LA
000220*     REGION, DE 1 EN ADELANTE
000230     03  RSLT-SEQ             PIC 9(04).
