000010*////////////////// (CPVOTRPT) ////////////////////////////////////
000020************************************************************
000030*     LINEAS DE IMPRESION - ARCHIVO RPTFILE (80 COLUMNAS)   *
000040*------------------------------------------------------------
000050*   EL MISMO SLOT DE 80 BYTES (RPT-LINE) SE REDEFINE PARA
000060*   CADA FORMATO DE LINEA DEL REPORTE DE ESCRUTINIO. SOLO
000070*   UN FORMATO ESTA "VIVO" POR WRITE; LOS DEMAS SON VISTAS.
000080*------------------------------------------------------------
000090*   HISTORIAL:
000100*   18/03/1987 RAC TKT-VOTE-002  ALTA DE LOS FORMATOS DE
000110*                                TITULO/REGION/GANADOR.
000120*   01/06/1987 RAC TKT-VOTE-014  AGREGADOS LOS FORMATOS DE
000130*                                RECHAZO, EMPATE Y RESUMEN
000140*                                NACIONAL (3 LINEAS).
000150*   24/08/2004 RAC TKT-VOTE-044  ALTA DE RPT-REJ-NOTICE-LINE:
000160*                                EL TEXTO DE REGION SIN ADJUDICAR
000170*                                NO ENTRABA EN RPT-REJ-IMAGEN
000180*                                (14 BYTES, PENSADA PARA LA
000190*                                IMAGEN DE BOLETA) Y SALIA
000200*                                CORTADO EN EL REPORTE.
000210************************************************************
000220 01  RPT-LINE                 PIC X(80).
000230
000240*////////////////// (TITULO DE LA CORRIDA) //////////////////////
000250 01  RPT-TITLE-LINE REDEFINES RPT-LINE.
000260     05  FILLER               PIC X(10) VALUE SPACES.
000270     05  RPT-TIT-TEXTO        PIC X(27)
000280                              VALUE 'ELECTION TABULATION REPORT'.
000290     05  FILLER               PIC X(05) VALUE SPACES.
000300     05  FILLER               PIC X(08) VALUE 'METHOD: '.
000310     05  RPT-TIT-METODO       PIC X(04).
000320     05  FILLER               PIC X(03) VALUE SPACES.
000330     05  FILLER               PIC X(07) VALUE 'SEATS: '.
000340     05  RPT-TIT-SEATS        PIC Z9.
000350     05  FILLER               PIC X(14) VALUE SPACES.
000360
000370*////////////////// (CABECERA DE REGION - CORTE DE CONTROL) /////
000380 01  RPT-REGION-HDR-LINE REDEFINES RPT-LINE.
000390     05  FILLER               PIC X(01) VALUE SPACES.
000400     05  FILLER               PIC X(08) VALUE 'REGION: '.
000410     05  RPT-REG-NOMBRE       PIC X(20).
000420     05  FILLER               PIC X(03) VALUE SPACES.
000430     05  FILLER               PIC X(12) VALUE 'ELECTORATE: '.
000440     05  RPT-REG-ELECTO       PIC Z(8)9.
000450     05  FILLER               PIC X(27) VALUE SPACES.
000460
000470*////////////////// (AVISO DE BOLETA RECHAZADA) //////////////////
000480 01  RPT-RECHAZO-LINE REDEFINES RPT-LINE.
000490     05  FILLER               PIC X(03) VALUE SPACES.
000500     05  FILLER               PIC X(08) VALUE '*REJECT*'.
000510     05  FILLER               PIC X(02) VALUE SPACES.
000520     05  RPT-REJ-IMAGEN       PIC X(14).
000530     05  FILLER               PIC X(02) VALUE SPACES.
000540     05  FILLER               PIC X(08) VALUE 'REASON: '.
000550     05  RPT-REJ-RAZON        PIC X(02).
000560     05  FILLER               PIC X(41) VALUE SPACES.
000570
000580*////////////////// (AVISO DE REGION SIN ADJUDICAR) ////////////////
000590*   USADA CUANDO LA REGION NO PUDO ADJUDICAR SUS BANCAS (VOTOS
000600*   VALIDOS INSUFICIENTES PARA CUBRIR LA CUOTA, O TRASPASOS
000610*   AGOTADOS SIN COMPLETAR EL CUPO). TEXTO LIBRE, MAS ANCHO
000620*   QUE LA IMAGEN DE BOLETA DE RPT-RECHAZO-LINE.
000630 01  RPT-REJ-NOTICE-LINE REDEFINES RPT-LINE.
000640     05  FILLER               PIC X(03) VALUE SPACES.
000650     05  FILLER               PIC X(08) VALUE '*REJECT*'.
000660     05  FILLER               PIC X(02) VALUE SPACES.
000670     05  RPT-REJ-MENSAJE      PIC X(67).
000680
000690*////////////////// (DETALLE DE GANADOR) /////////////////////////
000700*   NUMERO DE ORDEN DEL GANADOR, NOMBRE DEL CANDIDATO Y VOTOS
000710*   FINALES CON QUE QUEDO ACREDITADO.
000720 01  RPT-WINNER-LINE REDEFINES RPT-LINE.
000730     05  FILLER               PIC X(10) VALUE SPACES.
000740     05  RPT-WIN-SEQ          PIC 9(04).
000750     05  FILLER               PIC X(03) VALUE SPACES.
000760     05  RPT-WIN-CAND         PIC X(20).
000770     05  FILLER               PIC X(03) VALUE SPACES.
000780     05  RPT-WIN-VOTOS        PIC Z(8)9.
000790     05  FILLER               PIC X(31) VALUE SPACES.
000800
000810*////////////////// (ANOTACION DE EMPATE) /////////////////////////
000820 01  RPT-TIE-LINE REDEFINES RPT-LINE.
000830     05  FILLER               PIC X(30) VALUE SPACES.
000840     05  RPT-TIE-TEXTO        PIC X(11) VALUE '*** TIE ***'.
000850     05  FILLER               PIC X(39) VALUE SPACES.
000860
000870*////////////////// (TRAILER DE REGION) ///////////////////////////
000880 01  RPT-TRAILER-LINE REDEFINES RPT-LINE.
000890     05  FILLER               PIC X(01) VALUE SPACES.
000900     05  FILLER               PIC X(17) VALUE 'BALLOTS COUNTED: '.
000910     05  RPT-TRL-CONTADAS     PIC Z(8)9.
000920     05  FILLER               PIC X(03) VALUE SPACES.
000930     05  FILLER               PIC X(18) VALUE
000940                                    'BALLOTS REJECTED: '.
000950     05  RPT-TRL-RECHAZADAS   PIC Z(8)9.
000960     05  FILLER               PIC X(23) VALUE SPACES.
000970
000980*////////////////// (TITULO DEL RESUMEN NACIONAL) /////////////////
000990 01  RPT-SUM-TITLE-LINE REDEFINES RPT-LINE.
001000     05  FILLER               PIC X(25) VALUE SPACES.
001010     05  FILLER               PIC X(23)
001020                              VALUE 'NATIONAL CONTROL TOTALS'.
001030     05  FILLER               PIC X(32) VALUE SPACES.
001040
001050*////////////////// (RESUMEN NACIONAL - LINEA 1) //////////////////
001060 01  RPT-SUM-LINE1 REDEFINES RPT-LINE.
001070     05  FILLER               PIC X(01) VALUE SPACES.
001080     05  FILLER               PIC X(19) VALUE
001090                                    'REGIONS PROCESSED: '.
001100     05  RPT-SUM-REGIONES     PIC Z(8)9.
001110     05  FILLER               PIC X(03) VALUE SPACES.
001120     05  FILLER               PIC X(14) VALUE 'BALLOTS READ: '.
001130     05  RPT-SUM-LEIDAS       PIC Z(8)9.
001140     05  FILLER               PIC X(25) VALUE SPACES.
001150
001160*////////////////// (RESUMEN NACIONAL - LINEA 2) //////////////////
001170 01  RPT-SUM-LINE2 REDEFINES RPT-LINE.
001180     05  FILLER               PIC X(01) VALUE SPACES.
001190     05  FILLER               PIC X(17) VALUE 'BALLOTS COUNTED: '.
001200     05  RPT-SUM-CONTADAS     PIC Z(8)9.
001210     05  FILLER               PIC X(03) VALUE SPACES.
001220     05  FILLER               PIC X(18) VALUE
001230                                    'BALLOTS REJECTED: '.
001240     05  RPT-SUM-RECHAZADAS   PIC Z(8)9.
001250     05  FILLER               PIC X(23) VALUE SPACES.
001260
001270*////////////////// (RESUMEN NACIONAL - LINEA 3) //////////////////
001280 01  RPT-SUM-LINE3 REDEFINES RPT-LINE.
001290     05  FILLER               PIC X(01) VALUE SPACES.
001300     05  FILLER               PIC X(18) VALUE
001310                                    'WINNERS DECLARED: '.
001320     05  RPT-SUM-GANADORES    PIC Z(8)9.
001330     05  FILLER               PIC X(03) VALUE SPACES.
001340     05  FILLER               PIC X(22) VALUE
001350                                    'TOTAL VOTES CREDITED: '.
001360     05  RPT-SUM-VOTOSTOT     PIC Z(8)9.
001370     05  FILLER               PIC X(18) VALUE SPACES.
001380
001390*////////////////// (LINEA SEPARADORA / BLANCO) ////////////////////
001400 01  WS-RPT-LINEA-SEP         PIC X(80) VALUE ALL '-'.
001410 01  WS-RPT-LINEA-BLANCO      PIC X(80) VALUE SPACES.
001420
001430*////////////////// (CONTROL DE PAGINA) /////////////////////////
001440 01  WS-RPT-CONTROL.
001450     03  WS-RPT-CUENTA-LINEA  PIC 9(02) COMP VALUE ZEROS.
001460     03  WS-RPT-CUENTA-PAGINA PIC 9(02) COMP VALUE 1.
001470     03  WS-RPT-LINEA-FIJA    PIC 9(02) COMP VALUE 55.
001480     03  FILLER               PIC X(05) VALUE SPACES.
